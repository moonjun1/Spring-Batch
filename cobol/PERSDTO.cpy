000010******************************************************************
000020* COPYBOOK:  PERSDTO
000030* AUTHOR:    R. DALLAIRE
000040* PURPOSE:   INBOUND PERSON ROSTER LINE, AS UNSTRUNG FROM THE
000050*            COMMA-DELIMITED ROSTER FILE BEFORE IT IS RECODED
000060*            ONTO THE PERSON MASTER (SEE PERSMAS).
000070*----------------------------------------------------------------
000080* CHANGE LOG
000090*   14/06/1984  RD   0001  ORIGINAL LAYOUT FOR THE ROSTER LOAD.
000100*   02/09/1998  JL   0108  Y2K REVIEW - NO DATE-BEARING FIELDS ON
000110*                          THIS RECORD, CLEARED FOR CENTURY ROLL.
000120*   23/02/2009  SO   0233  WIDENED EMAIL TO X(60) TO MATCH THE
000130*                          NEW ROSTER EXTRACT FORMAT.
000140******************************************************************
000150 01  PD-PERSON-DTO-RECORD.
000160     05  PD-FIRST-NAME           PIC X(30).
000170     05  PD-LAST-NAME            PIC X(30).
000180     05  PD-EMAIL                PIC X(60).
000190     05  FILLER                  PIC X(04).
