000010******************************************************************
000020* COPYBOOK:  PERSMAS
000030* AUTHOR:    R. DALLAIRE
000040* PURPOSE:   PERSON MASTER RECORD.  ONE ROW PER PERSON ACCEPTED
000050*            BY THE ROSTER LOAD, KEYED BY SURROGATE PERSON-ID
000060*            ASSIGNED AT WRITE TIME (SEE 1-PERSONS, PARA 4000).
000070*----------------------------------------------------------------
000080* CHANGE LOG
000090*   14/06/1984  RD   0001  ORIGINAL MASTER LAYOUT.
000100*   02/09/1998  JL   0108  Y2K REVIEW - NO DATE-BEARING FIELDS ON
000110*                          THIS RECORD, CLEARED FOR CENTURY ROLL.
000120*   23/02/2009  SO   0233  WIDENED EMAIL TO X(60) TO MATCH THE
000130*                          NEW ROSTER EXTRACT FORMAT.
000140******************************************************************
000150 01  PM-PERSON-RECORD.
000160     05  PM-PERSON-ID            PIC 9(9).
000170     05  PM-FIRST-NAME           PIC X(30).
000180     05  PM-LAST-NAME            PIC X(30).
000190     05  PM-EMAIL                PIC X(60).
000200     05  FILLER                  PIC X(01).
