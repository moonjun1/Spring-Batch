000010******************************************************************
000020* COPYBOOK:  WOBSREC
000030* AUTHOR:    P. VANCE
000040* PURPOSE:   WEATHER OBSERVATION RECORD.  ONE ROW PER CITY PER
000050*            COLLECTION RUN, APPENDED TO THE OBSERVATION FILE BY
000060*            2-WEATHER AND READ BACK BY 3-ALERTS AND 4-STATS.
000070*----------------------------------------------------------------
000080* CHANGE LOG
000090*   19/07/2012  PV   0301  ORIGINAL OBSERVATION LAYOUT, REPLACING
000100*                          THE OLD TELETYPE WIRE-REPORT CARD.
000110*   04/03/2013  PV   0318  ADDED WO-TEMP-CHANGE AND WO-IS-ABNORMAL
000120*                          FOR DAY-OVER-DAY SWING DETECTION.
000130*   11/10/2016  SO   0356  ADDED WO-WEATHER-TIME (READING VALID
000140*                          TIME) SEPARATE FROM WO-COLLECTED-AT.
000150******************************************************************
000160 01  WO-OBSERVATION-RECORD.
000170     05  WO-OBS-ID               PIC 9(9).
000180     05  WO-CITY-CODE            PIC X(10).
000190     05  WO-CITY-NAME            PIC X(20).
000200     05  WO-TEMPERATURE          PIC S9(3)V9(1).
000210     05  WO-FEELS-LIKE           PIC S9(3)V9(1).
000220     05  WO-TEMP-MIN             PIC S9(3)V9(1).
000230     05  WO-TEMP-MAX             PIC S9(3)V9(1).
000240     05  WO-HUMIDITY             PIC 9(3).
000250     05  WO-PRESSURE             PIC 9(4).
000260     05  WO-WEATHER-MAIN         PIC X(15).
000270     05  WO-WEATHER-DESC         PIC X(40).
000280     05  WO-CLOUDINESS           PIC 9(3).
000290     05  WO-WIND-SPEED           PIC S9(3)V9(1).
000300     05  WO-WIND-DIRECTION       PIC 9(3).
000310     05  WO-RAINFALL             PIC S9(3)V9(1).
000320     05  WO-SNOWFALL             PIC S9(3)V9(1).
000330     05  WO-VISIBILITY           PIC 9(5).
000340     05  WO-COLLECTED-AT-NUM.
000350         10  WO-COLLECTED-AT-DATE    PIC 9(8).
000360         10  WO-COLLECTED-AT-TIME    PIC 9(6).
000370     05  WO-COLLECTED-AT-PARTS REDEFINES WO-COLLECTED-AT-NUM.
000380         10  WO-COLL-YYYY        PIC 9(4).
000390         10  WO-COLL-MM          PIC 9(2).
000400         10  WO-COLL-DD          PIC 9(2).
000410         10  WO-COLL-HH          PIC 9(2).
000420         10  WO-COLL-MI          PIC 9(2).
000430         10  WO-COLL-SS          PIC 9(2).
000440     05  WO-WEATHER-TIME-NUM.
000450         10  WO-WEATHER-TIME-DATE    PIC 9(8).
000460         10  WO-WEATHER-TIME-TIME    PIC 9(6).
000470     05  WO-WEATHER-TIME-PARTS REDEFINES WO-WEATHER-TIME-NUM.
000480         10  WO-WXTM-YYYY        PIC 9(4).
000490         10  WO-WXTM-MM          PIC 9(2).
000500         10  WO-WXTM-DD          PIC 9(2).
000510         10  WO-WXTM-HH          PIC 9(2).
000520         10  WO-WXTM-MI          PIC 9(2).
000530         10  WO-WXTM-SS          PIC 9(2).
000540     05  WO-IS-ABNORMAL          PIC X(01).
000550         88  WO-ABNORMAL-YES         VALUE 'Y'.
000560         88  WO-ABNORMAL-NO          VALUE 'N'.
000570     05  WO-TEMP-CHANGE          PIC S9(3)V9(1).
000580     05  FILLER                  PIC X(05).
