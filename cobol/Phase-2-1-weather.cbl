000010******************************************************************
000020* Author:    R. Dallaire
000030* Date:      11/08/1991
000040* Purpose:   PROJET COBOL - WEATHER COLLECTION
000050* Tectonics: cobc
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.     2-WEATHER.
000090 AUTHOR.         R. DALLAIRE.
000100 INSTALLATION.   REGIONAL WEATHER BUREAU - DATA PROCESSING.
000110 DATE-WRITTEN.   08/11/1991.
000120 DATE-COMPILED.
000130 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000140******************************************************************
000150* CHANGE LOG
000160*   08/11/1991  RD   0042  ORIGINAL EIGHT-CITY COLLECTION RUN.
000170*                          READS THE WIRE-SERVICE CARD DECK AND
000180*                          WRITES ONE OBSERVATION PER CITY.
000190*   14/01/1994  RD   0061  ADDED THE MISSING-READING SKIP -
000200*                          A BLANK WIRE CARD NO LONGER ABENDS
000210*                          THE RUN.
000220*   02/09/1998  JL   0108  Y2K REVIEW - RUN-STAMP AND YESTERDAY
000230*                          CALCULATIONS REWORKED TO CARRY A
000240*                          4-DIGIT YEAR THROUGHOUT; PRIOR-DAY
000250*                          ROLLOVER ACROSS 12/31/1999 TESTED AND
000260*                          CLEARED.
000270*   04/03/2013  PV   0318  ADDED THE PRIOR-DAY LOOK-UP AND
000280*                          ABNORMAL-CHANGE FLAG, REPLACING THE
000290*                          OLD MANUAL WEATHER-DESK COMPARISON.
000300*   11/10/2016  SO   0356  SWITCHED THE WIRE FEED TO THE NEW
000310*                          READING EXTRACT (WXRDNG) WITH A
000320*                          FOUND/NOT-FOUND FLAG PER CITY.
000322*   11/08/2021  JT   0414  THE ABNORMAL-CHANGE TEST COMPARED
000323*                          ABS-CHANGE-UNSIGNED AGAINST THE
000324*                          INTEGER LITERAL 200 INSTEAD OF 20.0,
000325*                          SO A REALISTIC TEMPERATURE SWING NEVER
000326*                          TRIPPED THE FLAG.  LITERAL CORRECTED.
000330*   11/08/2021  JT   0418  BEST-IDX PULLED OUT OF THE COUNTERS
000340*                          GROUP TO ITS OWN 77-LEVEL, MATCHING
000345*                          SHOP PRACTICE FOR A STANDALONE LOOP CELL.
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS WX-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000410     UPSI-0 IS WX-RERUN-SWITCH.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440
000450     SELECT CITYIN   ASSIGN TO CITYIN
000460             ORGANIZATION IS SEQUENTIAL
000470             FILE STATUS IS CITYIN-STATUS.
000480
000490     SELECT WXREAD   ASSIGN TO WXREAD
000500             ORGANIZATION IS SEQUENTIAL
000510             FILE STATUS IS WXREAD-STATUS.
000520
000530     SELECT WOBSFILE ASSIGN TO WOBSFILE
000540             ORGANIZATION IS SEQUENTIAL
000550             FILE STATUS IS WOBS-STATUS.
000560
000570******************************************************************
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 FD  CITYIN.
000620 COPY CITYMAS.
000630
000640 FD  WXREAD.
000650 COPY WXRDNG.
000660
000670 FD  WOBSFILE.
000680 COPY WOBSREC.
000690
000700******************************************************************
000710 WORKING-STORAGE SECTION.
000720
000730 01  FILE-STATUSES.
000740     05  CITYIN-STATUS        PIC X(02) VALUE SPACES.
000750     05  WXREAD-STATUS        PIC X(02) VALUE SPACES.
000760     05  WOBS-STATUS          PIC X(02) VALUE SPACES.
000765     05  FILLER               PIC X(02).
000770
000780 01  SWITCHES.
000790     05  CITY-EOF-SWITCH      PIC X(01) VALUE "N".
000800         88  CITY-EOF-YES         VALUE "Y".
000810     05  HIST-EOF-SWITCH      PIC X(01) VALUE "N".
000820         88  HIST-EOF-YES         VALUE "Y".
000830     05  FILE-IS-NEW-SWITCH   PIC X(01) VALUE "N".
000840         88  FILE-IS-NEW          VALUE "Y".
000850     05  LEAP-YEAR-SWITCH     PIC X(01) VALUE "N".
000860         88  LEAP-YEAR-YES        VALUE "Y".
000870     05  FILLER                  PIC X(02).
000880
000890 01  COUNTERS.
000900     05  CITIES-READ          PIC 9(3)  COMP.
000910     05  OBS-WRITTEN          PIC 9(3)  COMP.
000920     05  CITIES-SKIPPED       PIC 9(3)  COMP.
000930     05  NEXT-OBS-ID          PIC 9(9)  COMP.
000940     05  HISTORY-COUNT        PIC 9(4)  COMP.
000950     05  READING-COUNT        PIC 9(3)  COMP.
000960     05  TABLE-IDX            PIC 9(4)  COMP.
000980     05  FILLER                  PIC X(02).
000981
000982* ---------------------------------------------------------------
000983* BEST-MATCH READING INDEX - STANDS ALONE, NOT PART OF A RUN TOTAL.
000984* ---------------------------------------------------------------
000985 77  BEST-IDX                 PIC 9(4)  COMP.
000990
001000* ---------------------------------------------------------------
001010* READING EXTRACT, LOADED ONCE INTO A SMALL TABLE SO EACH CITY
001020* CAN BE MATCHED BY CODE RATHER THAN BY READ POSITION.
001030* ---------------------------------------------------------------
001040 01  READING-TABLE.
001050     05  READING-ENTRY OCCURS 8 TIMES INDEXED BY RT-IDX.
001060         10  RT-CITY-CODE     PIC X(10).
001070         10  RT-FOUND         PIC X(01).
001080         10  RT-TEMPERATURE   PIC S9(3)V9(1).
001090         10  RT-FEELS-LIKE    PIC S9(3)V9(1).
001100         10  RT-TEMP-MIN      PIC S9(3)V9(1).
001110         10  RT-TEMP-MAX      PIC S9(3)V9(1).
001120         10  RT-HUMIDITY      PIC 9(3).
001130         10  RT-PRESSURE      PIC 9(4).
001140         10  RT-WEATHER-MAIN  PIC X(15).
001150         10  RT-WEATHER-DESC  PIC X(40).
001160         10  RT-CLOUDINESS    PIC 9(3).
001170         10  RT-WIND-SPEED    PIC S9(3)V9(1).
001180         10  RT-WIND-DIR      PIC 9(3).
001190         10  RT-RAINFALL      PIC S9(3)V9(1).
001200         10  RT-SNOWFALL      PIC S9(3)V9(1).
001210         10  RT-VISIBILITY    PIC 9(5).
001220         10  FILLER              PIC X(05).
001230
001240* ---------------------------------------------------------------
001250* PRIOR OBSERVATIONS, LOADED ONCE FOR THE ABNORMAL-CHANGE LOOK-
001260* UP.  ONLY THE COLUMNS THE RULE NEEDS ARE CARRIED HERE - NOT
001270* THE WHOLE WOBSREC LAYOUT.
001280* ---------------------------------------------------------------
001290 01  HISTORY-TABLE.
001300     05  HISTORY-ENTRY OCCURS 400 TIMES INDEXED BY H-IDX.
001310         10  WH-CITY-CODE        PIC X(10).
001320         10  WH-COLLECTED-DATE   PIC 9(8).
001330         10  WH-COLLECTED-TIME   PIC 9(6).
001340         10  WH-TEMPERATURE      PIC S9(3)V9(1).
001345         10  FILLER              PIC X(02).
001350
001360* ---------------------------------------------------------------
001370* RUN TIMESTAMP, WITH A COMPONENT VIEW (REDEFINES 1 OF 4)
001380* ---------------------------------------------------------------
001390 01  RUN-STAMP-NUM.
001400     05  RUN-DATE             PIC 9(8).
001410     05  RUN-TIME             PIC 9(6).
001420 01  RUN-STAMP-PARTS REDEFINES RUN-STAMP-NUM.
001430     05  RUN-YYYY             PIC 9(4).
001440     05  RUN-MM               PIC 9(2).
001450     05  RUN-DD               PIC 9(2).
001460     05  RUN-HH               PIC 9(2).
001470     05  RUN-MI               PIC 9(2).
001480     05  RUN-SS               PIC 9(2).
001490
001500* ---------------------------------------------------------------
001510* PRIOR-CALENDAR-DAY WORK DATE, BUILT COMPONENT BY COMPONENT SO
001520* THE 8-DIGIT FORM FALLS OUT OF THE REDEFINES (REDEFINES 2 OF 4)
001530* ---------------------------------------------------------------
001540 01  YESTERDAY-DATE-NUM       PIC 9(8).
001550 01  YESTERDAY-DATE-PARTS REDEFINES YESTERDAY-DATE-NUM.
001560     05  YEST-YYYY            PIC 9(4).
001570     05  YEST-MM              PIC 9(2).
001580     05  YEST-DD              PIC 9(2).
001590
001600* ---------------------------------------------------------------
001610* DAYS-PER-MONTH TABLE (NON-LEAP), REDEFINED AS AN OCCURS TABLE
001620* SO THE MONTH NUMBER CAN INDEX IT DIRECTLY (REDEFINES 3 OF 4)
001630* ---------------------------------------------------------------
001640 01  MONTH-DAYS-LIST.
001650     05  FILLER                  PIC 9(2) VALUE 31.
001660     05  FILLER                  PIC 9(2) VALUE 28.
001670     05  FILLER                  PIC 9(2) VALUE 31.
001680     05  FILLER                  PIC 9(2) VALUE 30.
001690     05  FILLER                  PIC 9(2) VALUE 31.
001700     05  FILLER                  PIC 9(2) VALUE 30.
001710     05  FILLER                  PIC 9(2) VALUE 31.
001720     05  FILLER                  PIC 9(2) VALUE 31.
001730     05  FILLER                  PIC 9(2) VALUE 30.
001740     05  FILLER                  PIC 9(2) VALUE 31.
001750     05  FILLER                  PIC 9(2) VALUE 30.
001760     05  FILLER                  PIC 9(2) VALUE 31.
001770 01  MONTH-DAYS-TABLE REDEFINES MONTH-DAYS-LIST.
001780     05  MONTH-DAY-LEN OCCURS 12 TIMES PIC 9(2).
001790
001800* ---------------------------------------------------------------
001810* THRESHOLD WORK AREA, WITH A SIGN-SEPARATE ABSOLUTE-VALUE VIEW
001820* USED FOR THE >= 20.0 ABNORMAL-CHANGE TEST (REDEFINES 4 OF 4)
001830* ---------------------------------------------------------------
001840 01  ABS-CHANGE-WORK          PIC S9(3)V9(1).
001850 01  ABS-CHANGE-UNSIGNED REDEFINES ABS-CHANGE-WORK
001860                 PIC 9(3)V9(1).
001870
001880 01  LEAP-DIVIDE-WORK.
001890     05  LD-QUOTIENT          PIC 9(4)  COMP.
001900     05  LD-REMAINDER         PIC 9(4)  COMP.
001910
001920******************************************************************
001930 PROCEDURE DIVISION.
001940
001950 0000-MAIN-PROCEDURE.
001960     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
001970     PERFORM 1500-LOAD-READINGS THRU 1500-EXIT.
001980     PERFORM 1800-LOAD-HISTORY THRU 1800-EXIT.
001990     PERFORM 2000-OPEN-FOR-WRITE THRU 2000-EXIT.
002000     PERFORM 3000-PROCESS-CITIES THRU 3000-EXIT
002010         UNTIL CITY-EOF-YES.
002020     PERFORM 8000-DISPLAY-SUMMARY THRU 8000-EXIT.
002030     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
002040     STOP RUN.
002050
002060* ===============================================================
002070 1000-INITIALIZE-RUN.
002080     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
002090     ACCEPT RUN-TIME FROM TIME.
002100     MOVE ZERO TO CITIES-READ OBS-WRITTEN
002110                  CITIES-SKIPPED HISTORY-COUNT.
002120     MOVE 1 TO NEXT-OBS-ID.
002130     PERFORM 1100-COMPUTE-YESTERDAY THRU 1100-EXIT.
002140 1000-EXIT.
002150     EXIT.
002160
002170* ===============================================================
002180* PRIOR-CALENDAR-DAY = TODAY MINUS ONE, WITH MONTH/YEAR BORROW
002190* AND A LEAP-YEAR CHECK FOR A FEBRUARY ROLLOVER.
002200* ===============================================================
002210 1100-COMPUTE-YESTERDAY.
002220     MOVE RUN-YYYY TO YEST-YYYY.
002230     MOVE RUN-MM   TO YEST-MM.
002240     MOVE RUN-DD   TO YEST-DD.
002250     SUBTRACT 1 FROM YEST-DD.
002260     IF YEST-DD = 0
002270         SUBTRACT 1 FROM YEST-MM
002280         IF YEST-MM = 0
002290             MOVE 12 TO YEST-MM
002300             SUBTRACT 1 FROM YEST-YYYY
002310         END-IF
002320         PERFORM 1150-CHECK-LEAP-YEAR THRU 1150-EXIT
002330         MOVE MONTH-DAY-LEN(YEST-MM) TO YEST-DD
002340         IF YEST-MM = 2 AND LEAP-YEAR-YES
002350             ADD 1 TO YEST-DD
002360         END-IF
002370     END-IF.
002380 1100-EXIT.
002390     EXIT.
002400
002410 1150-CHECK-LEAP-YEAR.
002420     MOVE "N" TO LEAP-YEAR-SWITCH.
002430     DIVIDE YEST-YYYY BY 4 GIVING LD-QUOTIENT
002440             REMAINDER LD-REMAINDER.
002450     IF LD-REMAINDER = 0
002460         DIVIDE YEST-YYYY BY 100 GIVING LD-QUOTIENT
002470                 REMAINDER LD-REMAINDER
002480         IF LD-REMAINDER NOT = 0
002490             MOVE "Y" TO LEAP-YEAR-SWITCH
002500         ELSE
002510             DIVIDE YEST-YYYY BY 400 GIVING LD-QUOTIENT
002520                     REMAINDER LD-REMAINDER
002530             IF LD-REMAINDER = 0
002540                 MOVE "Y" TO LEAP-YEAR-SWITCH
002550             END-IF
002560         END-IF
002570     END-IF.
002580 1150-EXIT.
002590     EXIT.
002600
002610* ===============================================================
002620* LOAD THE READING EXTRACT INTO A SMALL TABLE, KEYED BY
002630* CITY-CODE, SO THE MAIN PASS BELOW CAN MATCH BY CODE.
002640* ===============================================================
002650 1500-LOAD-READINGS.
002660     OPEN INPUT WXREAD.
002670     MOVE 0 TO READING-COUNT.
002680     PERFORM 1510-READ-ONE-READING THRU 1510-EXIT
002690         UNTIL HIST-EOF-YES OR READING-COUNT = 8.
002700     MOVE "N" TO HIST-EOF-SWITCH.
002710     CLOSE WXREAD.
002720 1500-EXIT.
002730     EXIT.
002740
002750 1510-READ-ONE-READING.
002760     READ WXREAD
002770         AT END
002780             MOVE "Y" TO HIST-EOF-SWITCH
002790             GO TO 1510-EXIT
002800     END-READ.
002810     ADD 1 TO READING-COUNT.
002820     MOVE RD-READING-RECORD
002830         TO READING-ENTRY(READING-COUNT).
002840 1510-EXIT.
002850     EXIT.
002860
002870* ===============================================================
002880* LOAD YESTERDAY'S AND TODAY'S OBSERVATIONS (IF ANY) SO THE
002890* ABNORMAL-CHANGE LOOK-UP CAN SCAN THEM IN MEMORY.  A STATUS OF
002900* "35" MEANS THE OBSERVATION FILE DOES NOT EXIST YET - TREATED
002910* AS AN EMPTY HISTORY, NOT AN ERROR.
002920* ===============================================================
002930 1800-LOAD-HISTORY.
002940     MOVE "N" TO HIST-EOF-SWITCH.
002950     OPEN INPUT WOBSFILE.
002960     IF WOBS-STATUS = "35"
002970         MOVE "Y" TO FILE-IS-NEW-SWITCH
002980         GO TO 1800-EXIT
002990     END-IF.
003000     PERFORM 1810-READ-ONE-HISTORY THRU 1810-EXIT
003010         UNTIL HIST-EOF-YES
003020            OR HISTORY-COUNT = 400.
003030     CLOSE WOBSFILE.
003040 1800-EXIT.
003050     EXIT.
003060
003070 1810-READ-ONE-HISTORY.
003080     READ WOBSFILE
003090         AT END
003100             MOVE "Y" TO HIST-EOF-SWITCH
003110             GO TO 1810-EXIT
003120     END-READ.
003130     ADD 1 TO HISTORY-COUNT.
003140     MOVE WO-CITY-CODE   TO WH-CITY-CODE(HISTORY-COUNT).
003150     MOVE WO-COLLECTED-AT-DATE
003160                         TO WH-COLLECTED-DATE(HISTORY-COUNT).
003170     MOVE WO-COLLECTED-AT-TIME
003180                         TO WH-COLLECTED-TIME(HISTORY-COUNT).
003190     MOVE WO-TEMPERATURE TO WH-TEMPERATURE(HISTORY-COUNT).
003200 1810-EXIT.
003210     EXIT.
003220
003230* ===============================================================
003240 2000-OPEN-FOR-WRITE.
003250     OPEN INPUT CITYIN.
003260     IF FILE-IS-NEW
003270         OPEN OUTPUT WOBSFILE
003280     ELSE
003290         OPEN EXTEND WOBSFILE
003300     END-IF.
003310 2000-EXIT.
003320     EXIT.
003330
003340* ===============================================================
003350 3000-PROCESS-CITIES.
003360     READ CITYIN
003370         AT END
003380             MOVE "Y" TO CITY-EOF-SWITCH
003390             GO TO 3000-EXIT
003400     END-READ.
003410     ADD 1 TO CITIES-READ.
003420     PERFORM 3100-FIND-READING THRU 3100-EXIT.
003430     IF BEST-IDX = 0
003440         ADD 1 TO CITIES-SKIPPED
003450         GO TO 3000-EXIT
003460     END-IF.
003470     PERFORM 4000-BUILD-OBSERVATION THRU 4000-EXIT.
003480     PERFORM 5000-DETECT-ABNORMAL THRU 5000-EXIT.
003490     PERFORM 6000-WRITE-OBSERVATION THRU 6000-EXIT.
003500 3000-EXIT.
003510     EXIT.
003520
003530* ===============================================================
003540* LINEAR SCAN OF THE SMALL READING TABLE FOR THIS CITY'S CODE -
003550* THE SAME TABLE-SCAN IDIOM USED ELSEWHERE IN THIS SHOP FOR
003560* SMALL FIXED LISTS, IN PLACE OF AN INDEXED KEYED READ.
003570* ===============================================================
003580 3100-FIND-READING.
003590     MOVE 0 TO BEST-IDX.
003600     MOVE 1 TO TABLE-IDX.
003610     PERFORM 3110-TEST-ONE-READING THRU 3110-EXIT
003620         UNTIL TABLE-IDX > READING-COUNT.
003630 3100-EXIT.
003640     EXIT.
003650
003660 3110-TEST-ONE-READING.
003670     IF RT-CITY-CODE(TABLE-IDX) = CT-CITY-CODE
003680             AND RT-FOUND(TABLE-IDX) = "Y"
003690         MOVE TABLE-IDX TO BEST-IDX
003700         MOVE READING-COUNT TO TABLE-IDX
003710     END-IF.
003720     ADD 1 TO TABLE-IDX.
003730 3110-EXIT.
003740     EXIT.
003750
003760* ===============================================================
003770 4000-BUILD-OBSERVATION.
003780     MOVE SPACES TO WO-OBSERVATION-RECORD.
003790     MOVE NEXT-OBS-ID         TO WO-OBS-ID.
003800     MOVE CT-CITY-CODE           TO WO-CITY-CODE.
003810     MOVE CT-CITY-NAME-KR        TO WO-CITY-NAME.
003820     MOVE RT-TEMPERATURE(BEST-IDX)  TO WO-TEMPERATURE.
003830     MOVE RT-FEELS-LIKE(BEST-IDX)   TO WO-FEELS-LIKE.
003840     MOVE RT-TEMP-MIN(BEST-IDX)     TO WO-TEMP-MIN.
003850     MOVE RT-TEMP-MAX(BEST-IDX)     TO WO-TEMP-MAX.
003860     MOVE RT-HUMIDITY(BEST-IDX)     TO WO-HUMIDITY.
003870     MOVE RT-PRESSURE(BEST-IDX)     TO WO-PRESSURE.
003880     MOVE RT-WEATHER-MAIN(BEST-IDX) TO WO-WEATHER-MAIN.
003890     MOVE RT-WEATHER-DESC(BEST-IDX) TO WO-WEATHER-DESC.
003900     MOVE RT-CLOUDINESS(BEST-IDX)   TO WO-CLOUDINESS.
003910     MOVE RT-WIND-SPEED(BEST-IDX)   TO WO-WIND-SPEED.
003920     MOVE RT-WIND-DIR(BEST-IDX)     TO WO-WIND-DIRECTION.
003930     MOVE RT-RAINFALL(BEST-IDX)     TO WO-RAINFALL.
003940     MOVE RT-SNOWFALL(BEST-IDX)     TO WO-SNOWFALL.
003950     MOVE RT-VISIBILITY(BEST-IDX)   TO WO-VISIBILITY.
003960     MOVE RUN-DATE                     TO WO-COLLECTED-AT-DATE.
003970     MOVE RUN-TIME                     TO WO-COLLECTED-AT-TIME.
003980     MOVE RUN-DATE                     TO WO-WEATHER-TIME-DATE.
003990     MOVE RUN-TIME                     TO WO-WEATHER-TIME-TIME.
004000     MOVE 0                               TO WO-TEMP-CHANGE.
004010     SET WO-ABNORMAL-NO TO TRUE.
004020 4000-EXIT.
004030     EXIT.
004040
004050* ===============================================================
004060* SCAN THE HISTORY TABLE FOR THIS CITY'S MOST RECENT OBSERVATION
004070* ON THE PRIOR CALENDAR DAY, THEN APPLY THE 20.0 DEGREE RULE.
004080* ===============================================================
004090 5000-DETECT-ABNORMAL.
004100     MOVE 0 TO BEST-IDX.
004110     MOVE 1 TO TABLE-IDX.
004120     PERFORM 5100-TEST-ONE-HISTORY THRU 5100-EXIT
004130         UNTIL TABLE-IDX > HISTORY-COUNT.
004140     IF BEST-IDX = 0
004150         GO TO 5000-EXIT
004160     END-IF.
004170     COMPUTE WO-TEMP-CHANGE =
004180             WO-TEMPERATURE - WH-TEMPERATURE(BEST-IDX).
004190     IF WO-TEMP-CHANGE < 0
004200         COMPUTE ABS-CHANGE-WORK = WO-TEMP-CHANGE * -1
004210     ELSE
004220         MOVE WO-TEMP-CHANGE TO ABS-CHANGE-WORK
004230     END-IF.
004240     IF ABS-CHANGE-UNSIGNED >= 20.0
004250         SET WO-ABNORMAL-YES TO TRUE
004260     ELSE
004270         SET WO-ABNORMAL-NO TO TRUE
004280     END-IF.
004290 5000-EXIT.
004300     EXIT.
004310
004320 5100-TEST-ONE-HISTORY.
004330     IF WH-CITY-CODE(TABLE-IDX) = CT-CITY-CODE
004340             AND WH-COLLECTED-DATE(TABLE-IDX) =
004350                 YESTERDAY-DATE-NUM
004360         IF BEST-IDX = 0 OR
004370            WH-COLLECTED-TIME(TABLE-IDX) >
004375                WH-COLLECTED-TIME(BEST-IDX)
004380             MOVE TABLE-IDX TO BEST-IDX
004390         END-IF
004400     END-IF.
004410     ADD 1 TO TABLE-IDX.
004420 5100-EXIT.
004430     EXIT.
004440
004450* ===============================================================
004460 6000-WRITE-OBSERVATION.
004470     WRITE WO-OBSERVATION-RECORD.
004480     IF WOBS-STATUS NOT = "00"
004490         DISPLAY "2-WEATHER - WRITE FAILED FOR "
004500                 WO-CITY-CODE " STATUS " WOBS-STATUS
004510     ELSE
004520         ADD 1 TO OBS-WRITTEN
004530     END-IF.
004540     ADD 1 TO NEXT-OBS-ID.
004550 6000-EXIT.
004560     EXIT.
004570
004580* ===============================================================
004590 8000-DISPLAY-SUMMARY.
004600     DISPLAY "2-WEATHER RUN SUMMARY".
004610     DISPLAY "  CITIES READ     : " CITIES-READ.
004620     DISPLAY "  OBSERVATIONS OUT: " OBS-WRITTEN.
004630     DISPLAY "  CITIES SKIPPED  : " CITIES-SKIPPED.
004640 8000-EXIT.
004650     EXIT.
004660
004670* ===============================================================
004680 9000-CLOSE-FILES.
004690     CLOSE CITYIN WOBSFILE.
004700 9000-EXIT.
004710     EXIT.
004720
004730******************************************************************
