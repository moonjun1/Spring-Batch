000010******************************************************************
000020* Author:    P. Vance
000030* Date:      03/02/2017
000040* Purpose:   PROJET COBOL - DAILY WEATHER STATISTICS
000050* Tectonics: cobc
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.     4-STATS.
000090 AUTHOR.         P. VANCE.
000100 INSTALLATION.   REGIONAL WEATHER BUREAU - DATA PROCESSING.
000110 DATE-WRITTEN.   03/02/2017.
000120 DATE-COMPILED.
000130 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000140******************************************************************
000150* CHANGE LOG
000160*   03/02/2017  PV   0362  ORIGINAL RUN - BUILDS ONE STATISTICS
000170*                          ROW PER CITY FOR THE CURRENT RUN DATE
000180*                          FROM THAT DAY'S OBSERVATIONS.
000190*   17/01/2020  SO   0388  ADDED THE HOURLY DATA-COLLECTION-RATE
000200*                          COLUMN FOR THE COVERAGE DASHBOARD.
000202*   11/08/2021  JT   0413  AVG-TEMPERATURE AND DATA-COLLECTION-
000203*                          RATE WERE ROUNDED INTO A 4-DECIMAL
000204*                          WORK FIELD THEN MOVED INTO THE 2-
000205*                          DECIMAL OUTPUT COLUMN, WHICH TRUNCATES
000206*                          RATHER THAN ROUNDS THE LAST DIGIT.
000207*                          COMPUTE NOW ROUNDS DIRECTLY INTO THE
000208*                          OUTPUT FIELD.
000210*   22/06/2022  SO   0402  REBUILD NOW REPLACES THE WHOLE
000220*                          STATISTICS FILE EACH RUN, MATCHING THE
000230*                          ARCHIVE REBUILD USED ON THE REGIONAL
000240*                          ROLL-UP JOB, SO A RERUN NO LONGER
000250*                          LEAVES DUPLICATE ROWS BEHIND.
000252*   11/08/2021  JT   0420  VOTE-FOUND-IDX PULLED OUT OF THE
000254*                          COUNTERS GROUP TO ITS OWN 77-LEVEL,
000256*                          MATCHING SHOP PRACTICE FOR A STANDALONE
000258*                          LOOP CELL.
000260******************************************************************
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     C01 IS TOP-OF-FORM
000310     CLASS WX-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000320     UPSI-0 IS WX-RERUN-SWITCH.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350
000360     SELECT CITYIN    ASSIGN TO CITYIN
000370             ORGANIZATION IS SEQUENTIAL
000380             FILE STATUS IS CITYIN-STATUS.
000390
000400     SELECT WOBSFILE  ASSIGN TO WOBSFILE
000410             ORGANIZATION IS SEQUENTIAL
000420             FILE STATUS IS WOBS-STATUS.
000430
000440     SELECT WSTATFILE ASSIGN TO WSTATFILE
000450             ORGANIZATION IS SEQUENTIAL
000460             FILE STATUS IS WSTAT-STATUS.
000470
000480******************************************************************
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 FD  CITYIN.
000530 COPY CITYMAS.
000540
000550 FD  WOBSFILE.
000560 COPY WOBSREC.
000570
000580 FD  WSTATFILE.
000590 COPY WSTAREC.
000600
000610******************************************************************
000620 WORKING-STORAGE SECTION.
000630
000640 01  FILE-STATUSES.
000650     05  CITYIN-STATUS        PIC X(02) VALUE SPACES.
000660     05  WOBS-STATUS          PIC X(02) VALUE SPACES.
000670     05  WSTAT-STATUS         PIC X(02) VALUE SPACES.
000675     05  FILLER               PIC X(02).
000680
000690 01  SWITCHES.
000700     05  CITY-EOF-SWITCH      PIC X(01) VALUE "N".
000710         88  CITY-EOF-YES         VALUE "Y".
000720     05  OBS-EOF-SWITCH       PIC X(01) VALUE "N".
000730         88  OBS-EOF-YES          VALUE "Y".
000740     05  FILLER                  PIC X(02).
000750
000760 01  COUNTERS.
000770     05  CITIES-READ          PIC 9(3) COMP.
000780     05  CITIES-WRITTEN       PIC 9(3) COMP.
000790     05  CITIES-SKIPPED       PIC 9(3) COMP.
000800     05  OBS-READ             PIC 9(5) COMP.
000810     05  NEXT-STAT-ID         PIC 9(9) COMP.
000820     05  TABLE-IDX            PIC 9(3) COMP.
000830     05  FILLER                  PIC X(02).
000833
000834* ---------------------------------------------------------------
000835* DOMINANT-WEATHER VOTE SCAN FLAG - STANDS ALONE, NOT A RUN TOTAL.
000836* ---------------------------------------------------------------
000837 77  VOTE-FOUND-IDX           PIC 9(2) COMP.
000840
000850* ---------------------------------------------------------------
000860* ONE ACCUMULATOR ROW PER CITY, LOADED IN CITY-MASTER ORDER AND
000870* FILLED BY A SINGLE PASS OVER THE OBSERVATION FILE - THE SAME
000880* OCCURS-TABLE ACCUMULATION IDIOM USED ON THE REGIONAL ROLL-UP
000890* JOB, IN PLACE OF A SORT-AND-CONTROL-BREAK PASS.
000900* ---------------------------------------------------------------
000910 01  CITY-ACCUM-TABLE.
000920     05  CITY-ACCUM-ENTRY OCCURS 8 TIMES INDEXED BY C-IDX.
000930         10  CA-CITY-CODE            PIC X(10).
000940         10  CA-CITY-NAME            PIC X(20).
000950         10  CA-OBS-COUNT            PIC 9(4) COMP.
000960         10  CA-TEMP-TOTAL           PIC S9(7)V9(2) COMP.
000970         10  CA-TEMP-MAX             PIC S9(3)V9(1).
000980         10  CA-TEMP-MIN             PIC S9(3)V9(1).
000990         10  CA-HUMIDITY-TOTAL       PIC 9(7) COMP.
001000         10  CA-PRESSURE-TOTAL       PIC 9(7) COMP.
001010         10  CA-CLEAR-HOURS          PIC 9(3) COMP.
001020         10  CA-CLOUDY-HOURS         PIC 9(3) COMP.
001030         10  CA-RAINY-HOURS          PIC 9(3) COMP.
001040         10  CA-ABNORMAL-COUNT       PIC 9(3) COMP.
001050         10  CA-MAX-CHANGE           PIC S9(3)V9(1).
001060* ------------------------------------------------------------
001070* DOMINANT-WEATHER TALLY - ONE SLOT PER DISTINCT WEATHER-MAIN
001080* TEXT SEEN FOR THIS CITY TODAY (CLEAR, CLOUDS, RAIN, DRIZZLE,
001085* THUNDERSTORM, SNOW, OR WHATEVER ELSE THE WIRE SENDS) SO THE
001087* DOMINANT-WEATHER COLUMN IS NEVER FORCED INTO A 3-WAY CHOICE.
001090* ------------------------------------------------------------
001100         10  CA-WX-VOTE-COUNT        PIC 9(2) COMP.
001105         10  CA-WX-VOTE-ENTRY OCCURS 10 TIMES
001106                     INDEXED BY WV-IDX.
001107             15  CA-WX-VOTE-NAME     PIC X(15).
001108             15  CA-WX-VOTE-TALLY    PIC 9(3) COMP.
001109             15  FILLER              PIC X(02).
001125         10  FILLER                  PIC X(02).
001130
001140* ---------------------------------------------------------------
001150* RUN DATE, WITH A COMPONENT VIEW USED TO STAMP THE STATISTICS
001160* ROW.
001170* ---------------------------------------------------------------
001180 01  RUN-STAMP-NUM.
001190     05  RUN-DATE             PIC 9(8).
001200     05  RUN-TIME             PIC 9(6).
001210 01  RUN-STAMP-PARTS REDEFINES RUN-STAMP-NUM.
001220     05  RUN-YYYY             PIC 9(4).
001230     05  RUN-MM               PIC 9(2).
001240     05  RUN-DD               PIC 9(2).
001250     05  RUN-HH               PIC 9(2).
001260     05  RUN-MI               PIC 9(2).
001270     05  RUN-SS               PIC 9(2).
001280
001410 01  BEST-VOTE-COUNT           PIC 9(3) COMP.
001415 01  DOMINANT-NAME-WORK        PIC X(15).
001420
001430******************************************************************
001440 PROCEDURE DIVISION.
001450
001460 0000-MAIN-PROCEDURE.
001470     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
001480     PERFORM 1500-LOAD-CITY-TABLE THRU 1500-EXIT.
001490     PERFORM 2000-ACCUMULATE-OBSERVATIONS THRU 2000-EXIT.
001500     PERFORM 2500-OPEN-STAT-FILE THRU 2500-EXIT.
001510     PERFORM 3000-WRITE-CITY-STATS THRU 3000-EXIT
001520         VARYING TABLE-IDX FROM 1 BY 1
001530         UNTIL TABLE-IDX > CITIES-READ.
001540     PERFORM 8000-DISPLAY-SUMMARY THRU 8000-EXIT.
001550     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001560     STOP RUN.
001570
001580* ===============================================================
001590 1000-INITIALIZE-RUN.
001600     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
001610     ACCEPT RUN-TIME FROM TIME.
001620     MOVE ZERO TO CITIES-READ CITIES-WRITTEN
001630                  CITIES-SKIPPED OBS-READ.
001640     MOVE 1 TO NEXT-STAT-ID.
001650 1000-EXIT.
001660     EXIT.
001670
001680* ===============================================================
001690 1500-LOAD-CITY-TABLE.
001700     OPEN INPUT CITYIN.
001710     PERFORM 1510-LOAD-ONE-CITY THRU 1510-EXIT
001720         UNTIL CITY-EOF-YES OR CITIES-READ = 8.
001730     CLOSE CITYIN.
001740 1500-EXIT.
001750     EXIT.
001760
001770 1510-LOAD-ONE-CITY.
001780     READ CITYIN
001790         AT END
001800             MOVE "Y" TO CITY-EOF-SWITCH
001810             GO TO 1510-EXIT
001820     END-READ.
001830     ADD 1 TO CITIES-READ.
001840     MOVE SPACES TO CITY-ACCUM-ENTRY(CITIES-READ).
001850     MOVE CT-CITY-CODE    TO CA-CITY-CODE(CITIES-READ).
001860     MOVE CT-CITY-NAME-KR TO CA-CITY-NAME(CITIES-READ).
001870     MOVE 0 TO CA-OBS-COUNT(CITIES-READ)
001880                 CA-TEMP-TOTAL(CITIES-READ)
001890                 CA-HUMIDITY-TOTAL(CITIES-READ)
001900                 CA-PRESSURE-TOTAL(CITIES-READ)
001910                 CA-CLEAR-HOURS(CITIES-READ)
001920                 CA-CLOUDY-HOURS(CITIES-READ)
001930                 CA-RAINY-HOURS(CITIES-READ)
001940                 CA-ABNORMAL-COUNT(CITIES-READ)
001950                 CA-MAX-CHANGE(CITIES-READ)
001980                 CA-WX-VOTE-COUNT(CITIES-READ).
001990 1510-EXIT.
002000     EXIT.
002010
002020* ===============================================================
002030* ONE PASS OVER TODAY'S OBSERVATIONS, ADDING EACH ONE INTO ITS
002040* CITY'S ACCUMULATOR ROW BY A LINEAR SCAN OF THE SMALL CITY
002050* TABLE (8 ROWS - A KEYED READ WOULD BE OVERKILL).
002060* ===============================================================
002070 2000-ACCUMULATE-OBSERVATIONS.
002080     OPEN INPUT WOBSFILE.
002090     PERFORM 2010-READ-ONE-OBS THRU 2010-EXIT
002100         UNTIL OBS-EOF-YES.
002110     CLOSE WOBSFILE.
002120 2000-EXIT.
002130     EXIT.
002140
002150 2010-READ-ONE-OBS.
002160     READ WOBSFILE
002170         AT END
002180             MOVE "Y" TO OBS-EOF-SWITCH
002190             GO TO 2010-EXIT
002200     END-READ.
002210     IF WO-COLLECTED-AT-DATE NOT = RUN-DATE
002220         GO TO 2010-EXIT
002230     END-IF.
002240     ADD 1 TO OBS-READ.
002250     PERFORM 2100-FIND-CITY-ROW THRU 2100-EXIT.
002260     IF TABLE-IDX = 0
002270         GO TO 2010-EXIT
002280     END-IF.
002290     PERFORM 2200-ADD-TO-ACCUMULATOR THRU 2200-EXIT.
002300 2010-EXIT.
002310     EXIT.
002320
002330 2100-FIND-CITY-ROW.
002340     MOVE 0 TO TABLE-IDX.
002350     MOVE 1 TO C-IDX.
002360     PERFORM 2110-TEST-ONE-CITY-ROW THRU 2110-EXIT
002370         UNTIL C-IDX > CITIES-READ.
002380 2100-EXIT.
002390     EXIT.
002400
002410 2110-TEST-ONE-CITY-ROW.
002420     IF CA-CITY-CODE(C-IDX) = WO-CITY-CODE
002430         MOVE C-IDX TO TABLE-IDX
002440         MOVE CITIES-READ TO C-IDX
002450     END-IF.
002460     ADD 1 TO C-IDX.
002470 2110-EXIT.
002480     EXIT.
002490
002500* ===============================================================
002510 2200-ADD-TO-ACCUMULATOR.
002520     IF CA-OBS-COUNT(TABLE-IDX) = 0
002530         MOVE WO-TEMPERATURE TO CA-TEMP-MAX(TABLE-IDX)
002540         MOVE WO-TEMPERATURE TO CA-TEMP-MIN(TABLE-IDX)
002550     ELSE
002560         IF WO-TEMPERATURE > CA-TEMP-MAX(TABLE-IDX)
002570             MOVE WO-TEMPERATURE TO CA-TEMP-MAX(TABLE-IDX)
002580         END-IF
002590         IF WO-TEMPERATURE < CA-TEMP-MIN(TABLE-IDX)
002600             MOVE WO-TEMPERATURE TO CA-TEMP-MIN(TABLE-IDX)
002610         END-IF
002620     END-IF.
002630     ADD 1 TO CA-OBS-COUNT(TABLE-IDX).
002640     ADD WO-TEMPERATURE TO CA-TEMP-TOTAL(TABLE-IDX).
002650     ADD WO-HUMIDITY    TO CA-HUMIDITY-TOTAL(TABLE-IDX).
002660     ADD WO-PRESSURE    TO CA-PRESSURE-TOTAL(TABLE-IDX).
002670     IF WO-WEATHER-MAIN = "Clear"
002680         ADD 1 TO CA-CLEAR-HOURS(TABLE-IDX)
002690     END-IF.
002710     IF WO-WEATHER-MAIN = "Clouds"
002720         ADD 1 TO CA-CLOUDY-HOURS(TABLE-IDX)
002730     END-IF.
002740     IF WO-WEATHER-MAIN = "Rain"
002750         ADD 1 TO CA-RAINY-HOURS(TABLE-IDX)
002760     END-IF.
002765     IF WO-WEATHER-MAIN NOT = SPACES
002767         PERFORM 2210-TALLY-DOMINANT-VOTE THRU 2210-EXIT
002769     END-IF.
002790     IF WO-ABNORMAL-YES
002800         ADD 1 TO CA-ABNORMAL-COUNT(TABLE-IDX)
002810         IF WO-TEMP-CHANGE < 0
002820             COMPUTE WO-TEMP-CHANGE = WO-TEMP-CHANGE * -1
002830         END-IF
002840         IF WO-TEMP-CHANGE > CA-MAX-CHANGE(TABLE-IDX)
002850             MOVE WO-TEMP-CHANGE TO CA-MAX-CHANGE(TABLE-IDX)
002860         END-IF
002870     END-IF.
002880 2200-EXIT.
002890     EXIT.
002900
002901* ===============================================================
002902* LINEAR SCAN OF THIS CITY'S WEATHER-MAIN TALLY FOR A MATCHING
002903* TEXT, THE SAME TABLE-SCAN IDIOM USED ELSEWHERE IN THIS SHOP.
002904* A NEW WEATHER-MAIN TEXT OPENS A FRESH SLOT, UP TO 10 PER CITY -
002905* FAR MORE THAN THE WIRE HAS EVER SENT IN ONE DAY.
002906* ===============================================================
002907 2210-TALLY-DOMINANT-VOTE.
002908     MOVE 0 TO VOTE-FOUND-IDX.
002909     MOVE 1 TO WV-IDX.
002910     PERFORM 2211-TEST-ONE-VOTE-ENTRY THRU 2211-EXIT
002911         UNTIL WV-IDX > CA-WX-VOTE-COUNT(TABLE-IDX).
002912     IF VOTE-FOUND-IDX NOT = 0
002913         ADD 1 TO CA-WX-VOTE-TALLY(TABLE-IDX, VOTE-FOUND-IDX)
002914     ELSE
002915         IF CA-WX-VOTE-COUNT(TABLE-IDX) < 10
002916             ADD 1 TO CA-WX-VOTE-COUNT(TABLE-IDX)
002917             MOVE WO-WEATHER-MAIN TO
002918                 CA-WX-VOTE-NAME(TABLE-IDX, CA-WX-VOTE-COUNT(TABLE-IDX))
002919             MOVE 1 TO
002920                 CA-WX-VOTE-TALLY(TABLE-IDX, CA-WX-VOTE-COUNT(TABLE-IDX))
002921         END-IF
002922     END-IF.
002923 2210-EXIT.
002924     EXIT.
002925
002926 2211-TEST-ONE-VOTE-ENTRY.
002927     IF CA-WX-VOTE-NAME(TABLE-IDX, WV-IDX) = WO-WEATHER-MAIN
002928         MOVE WV-IDX TO VOTE-FOUND-IDX
002929         MOVE CA-WX-VOTE-COUNT(TABLE-IDX) TO WV-IDX
002930     END-IF.
002931     ADD 1 TO WV-IDX.
002932 2211-EXIT.
002933     EXIT.
002934
002935* ===============================================================
002936 2500-OPEN-STAT-FILE.
002937     OPEN OUTPUT WSTATFILE.
002938 2500-EXIT.
002939     EXIT.
002960
002970* ===============================================================
002980* ONE ROW WRITTEN PER CITY THAT HAD AT LEAST ONE OBSERVATION
002990* TODAY.  THE FILE IS OPENED OUTPUT ABOVE SO A RERUN OF THIS
003000* JOB ON THE SAME DAY REPLACES RATHER THAN DUPLICATES.
003010* ===============================================================
003020 3000-WRITE-CITY-STATS.
003030     IF CA-OBS-COUNT(TABLE-IDX) = 0
003040         ADD 1 TO CITIES-SKIPPED
003050         GO TO 3000-EXIT
003060     END-IF.
003070     PERFORM 3100-PICK-DOMINANT-WEATHER THRU 3100-EXIT.
003080     MOVE SPACES TO ST-STATISTICS-RECORD.
003090     MOVE NEXT-STAT-ID        TO ST-STAT-ID.
003100     MOVE RUN-DATE            TO ST-STAT-DATE-NUM.
003110     MOVE CA-CITY-CODE(TABLE-IDX)  TO ST-CITY-CODE.
003120     MOVE CA-CITY-NAME(TABLE-IDX)  TO ST-CITY-NAME.
003130     COMPUTE ST-AVG-TEMPERATURE ROUNDED =
003140         CA-TEMP-TOTAL(TABLE-IDX) / CA-OBS-COUNT(TABLE-IDX).
003160     MOVE CA-TEMP-MAX(TABLE-IDX)  TO ST-MAX-TEMPERATURE.
003170     MOVE CA-TEMP-MIN(TABLE-IDX)  TO ST-MIN-TEMPERATURE.
003180     COMPUTE ST-TEMPERATURE-RANGE =
003190         CA-TEMP-MAX(TABLE-IDX) - CA-TEMP-MIN(TABLE-IDX).
003200     COMPUTE ST-AVG-HUMIDITY ROUNDED =
003210         CA-HUMIDITY-TOTAL(TABLE-IDX) / CA-OBS-COUNT(TABLE-IDX).
003220     COMPUTE ST-AVG-PRESSURE ROUNDED =
003230         CA-PRESSURE-TOTAL(TABLE-IDX) / CA-OBS-COUNT(TABLE-IDX).
003240     MOVE DOMINANT-NAME-WORK  TO ST-DOMINANT-WEATHER.
003250     MOVE CA-CLEAR-HOURS(TABLE-IDX)   TO ST-CLEAR-HOURS.
003260     MOVE CA-CLOUDY-HOURS(TABLE-IDX)  TO ST-CLOUDY-HOURS.
003270     MOVE CA-RAINY-HOURS(TABLE-IDX)   TO ST-RAINY-HOURS.
003280     MOVE CA-ABNORMAL-COUNT(TABLE-IDX) TO ST-ABNORMAL-WEATHER-COUNT.
003290     MOVE CA-MAX-CHANGE(TABLE-IDX)    TO ST-MAX-TEMPERATURE-CHANGE.
003300     MOVE CA-OBS-COUNT(TABLE-IDX)     TO ST-TOTAL-RECORDS.
003310     COMPUTE ST-DATA-COLLECTION-RATE ROUNDED =
003320         (CA-OBS-COUNT(TABLE-IDX) / 24) * 100.
003340     WRITE ST-STATISTICS-RECORD.
003350     IF WSTAT-STATUS NOT = "00"
003360         DISPLAY "4-STATS - WRITE FAILED FOR "
003370                 ST-CITY-CODE " STATUS " WSTAT-STATUS
003380     ELSE
003390         ADD 1 TO CITIES-WRITTEN
003400         ADD 1 TO NEXT-STAT-ID
003410     END-IF.
003420 3000-EXIT.
003430     EXIT.
003440
003450* ===============================================================
003460* DOMINANT WEATHER IS WHICHEVER WEATHER-MAIN TEXT REACHED THE
003470* HIGHEST TALLY; THE FIRST TEXT TO REACH THE HIGH COUNT WINS ANY
003480* TIE, SINCE EACH SLOT WAS OPENED IN FIRST-SEEN ORDER.  "UNKNOWN"
003485* IS REPORTED WHEN THE CITY HAD NO WEATHER-MAIN AT ALL TODAY.
003490* ===============================================================
003500 3100-PICK-DOMINANT-WEATHER.
003501     MOVE "Unknown"  TO DOMINANT-NAME-WORK.
003502     MOVE 0 TO BEST-VOTE-COUNT.
003503     IF CA-WX-VOTE-COUNT(TABLE-IDX) = 0
003504         GO TO 3100-EXIT
003505     END-IF.
003506     MOVE 1 TO WV-IDX.
003507     PERFORM 3110-TEST-ONE-VOTE-MAX THRU 3110-EXIT
003508         UNTIL WV-IDX > CA-WX-VOTE-COUNT(TABLE-IDX).
003610 3100-EXIT.
003620     EXIT.
003621
003622 3110-TEST-ONE-VOTE-MAX.
003623     IF CA-WX-VOTE-TALLY(TABLE-IDX, WV-IDX) > BEST-VOTE-COUNT
003624         MOVE CA-WX-VOTE-TALLY(TABLE-IDX, WV-IDX) TO BEST-VOTE-COUNT
003625         MOVE CA-WX-VOTE-NAME(TABLE-IDX, WV-IDX)  TO DOMINANT-NAME-WORK
003626     END-IF.
003627     ADD 1 TO WV-IDX.
003628 3110-EXIT.
003629     EXIT.
003630
003640* ===============================================================
003650 8000-DISPLAY-SUMMARY.
003660     DISPLAY "4-STATS RUN SUMMARY".
003670     DISPLAY "  CITIES READ      : " CITIES-READ.
003680     DISPLAY "  OBSERVATIONS USED: " OBS-READ.
003690     DISPLAY "  CITY-STATS OUT   : " CITIES-WRITTEN.
003700     DISPLAY "  CITIES SKIPPED   : " CITIES-SKIPPED.
003710 8000-EXIT.
003720     EXIT.
003730
003740* ===============================================================
003750 9000-CLOSE-FILES.
003760     CLOSE WSTATFILE.
003770 9000-EXIT.
003780     EXIT.
003790
003800******************************************************************
