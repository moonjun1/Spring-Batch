000010******************************************************************
000020* COPYBOOK:  WALTREC
000030* AUTHOR:    P. VANCE
000040* PURPOSE:   WEATHER ALERT RECORD.  ONE ROW PER THRESHOLD ALERT
000050*            RAISED BY 3-ALERTS AGAINST A WEATHER OBSERVATION.
000060*----------------------------------------------------------------
000070* CHANGE LOG
000080*   21/05/2014  PV   0330  ORIGINAL ALERT LAYOUT (HEAT/COLD WAVE
000090*                          ONLY).
000100*   09/09/2015  PV   0344  ADDED HEAVY-RAIN AND ABNORMAL-WEATHER
000110*                          ALERT TYPES AND THE SENT-TIME STAMP.
000120******************************************************************
000130 01  WA-ALERT-RECORD.
000140     05  WA-ALERT-ID             PIC 9(9).
000150     05  WA-CITY-CODE            PIC X(10).
000160     05  WA-CITY-NAME            PIC X(20).
000170     05  WA-ALERT-TYPE           PIC X(20).
000180     05  WA-ALERT-LEVEL          PIC X(10).
000190     05  WA-ALERT-TITLE          PIC X(60).
000200     05  WA-ALERT-MESSAGE        PIC X(120).
000210     05  WA-TRIGGER-VALUE        PIC S9(3)V9(1).
000220     05  WA-THRESHOLD-VALUE      PIC S9(3)V9(1).
000230     05  WA-OBS-ID               PIC 9(9).
000240     05  WA-ALERT-TIME-NUM.
000250         10  WA-ALERT-TIME-DATE  PIC 9(8).
000260         10  WA-ALERT-TIME-TIME  PIC 9(6).
000270     05  WA-ALERT-TIME-PARTS REDEFINES WA-ALERT-TIME-NUM.
000280         10  WA-ALRT-YYYY        PIC 9(4).
000290         10  WA-ALRT-MM          PIC 9(2).
000300         10  WA-ALRT-DD          PIC 9(2).
000310         10  WA-ALRT-HH          PIC 9(2).
000320         10  WA-ALRT-MI          PIC 9(2).
000330         10  WA-ALRT-SS          PIC 9(2).
000340     05  WA-IS-SENT              PIC X(01).
000350         88  WA-SENT-YES             VALUE 'Y'.
000360         88  WA-SENT-NO              VALUE 'N'.
000370     05  WA-SENT-TIME-NUM.
000380         10  WA-SENT-TIME-DATE  PIC 9(8).
000390         10  WA-SENT-TIME-TIME  PIC 9(6).
000400     05  FILLER                  PIC X(06).
