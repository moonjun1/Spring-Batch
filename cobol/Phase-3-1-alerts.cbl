000010******************************************************************
000020* Author:    P. Vance
000030* Date:      21/05/2014
000040* Purpose:   PROJET COBOL - WEATHER ALERT SCAN
000050* Tectonics: cobc
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.     3-ALERTS.
000090 AUTHOR.         P. VANCE.
000100 INSTALLATION.   REGIONAL WEATHER BUREAU - DATA PROCESSING.
000110 DATE-WRITTEN.   21/05/2014.
000120 DATE-COMPILED.
000130 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000140******************************************************************
000150* CHANGE LOG
000160*   21/05/2014  PV   0330  ORIGINAL RUN - HEAT WAVE AND COLD WAVE
000170*                          ONLY, SCANNING THE FULL OBSERVATION
000180*                          FILE EACH TIME.
000190*   09/09/2015  PV   0344  ADDED HEAVY-RAIN AND ABNORMAL-WEATHER
000200*                          RULES.  NARROWED THE SCAN TO THE LAST
000210*                          24 HOURS USING THE SORT VERB SO THE
000220*                          NEWEST OBSERVATIONS ARE SEEN FIRST.
000230*   14/02/2018  SO   0371  ADDED THE 60-MINUTE DUPLICATE-ALERT
000240*                          WINDOW PER CITY AND ALERT TYPE, AFTER
000250*                          THE PAGER FLOOD DURING THE JANUARY
000260*                          COLD SNAP.
000262*   19/04/2021  JT   0405  DEDUP WINDOW WAS COMPARING RAW HHMMSS
000263*                          DIFFERENCE AGAINST 1,000,000 - NEVER
000264*                          TRUE WITHIN ONE CALENDAR DAY, SO EVERY
000265*                          SAME-DAY REPEAT WAS BEING SWALLOWED.
000266*                          CORRECTED THE LIMIT TO 10,000 (ONE
000267*                          HOUR OF HHMMSS).
000268*   11/08/2021  JT   0412  ALERT TEXT WAS SPLICING THE RAW ZONED-
000269*                          DECIMAL FIELD INTO THE MESSAGE - NO
000270*                          DECIMAL POINT, AND A STRAY CHARACTER
000271*                          ON NEGATIVE VALUES.  ADDED AN EDITED
000272*                          WORK FIELD FOR THE MESSAGE TEXT ONLY.
000273*   11/08/2021  JT   0412  CORRECTED HEAT-WAVE/COLD-WAVE/HEAVY-
000274*                          RAIN/ABNORMAL ALERT-LEVEL VALUES TO
000275*                          MATCH THE BUREAU'S FOUR-LEVEL SCALE.
000276*   25/08/2021  JT   0416  THRESHOLDS GROUP'S VALUE LITERALS HAD
000277*                          NO DECIMAL POINT, SO HEAT-WAVE-LIMIT
000278*                          ET AL STORED AS WHOLE HUNDREDS AND THE
000279*                          RULES NEVER FIRED ON REAL READINGS.
000280*   11/08/2021  JT   0419  TABLE-IDX PULLED OUT OF THE COUNTERS
000285*                          GROUP TO ITS OWN 77-LEVEL, MATCHING
000290*                          SHOP PRACTICE FOR A STANDALONE LOOP CELL.
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     CLASS WX-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000360     UPSI-0 IS WX-RERUN-SWITCH.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390
000400     SELECT WOBSFILE ASSIGN TO WOBSFILE
000410             ORGANIZATION IS SEQUENTIAL
000420             FILE STATUS IS WOBS-STATUS.
000430
000440     SELECT SRTWORK  ASSIGN TO SRTWORK.
000450
000460     SELECT WALTFILE ASSIGN TO WALTFILE
000470             ORGANIZATION IS SEQUENTIAL
000480             FILE STATUS IS WALT-STATUS.
000490
000500******************************************************************
000510 DATA DIVISION.
000520 FILE SECTION.
000530
000540 FD  WOBSFILE.
000550 COPY WOBSREC.
000560
000570* SORT KEY IS WO-COLLECTED-AT-NUM, WHICH FALLS 140 BYTES INTO
000571* THE OBSERVATION RECORD - SEE WOBSREC FOR THE FULL LAYOUT.
000572 SD  SRTWORK.
000580 01  SR-SORT-RECORD.
000581     05  FILLER                      PIC X(140).
000590     05  SR-COLLECTED-AT-NUM         PIC 9(14).
000600     05  FILLER                      PIC X(24).
000610
000620 FD  WALTFILE.
000630 COPY WALTREC.
000640
000650******************************************************************
000660 WORKING-STORAGE SECTION.
000670
000680 01  FILE-STATUSES.
000690     05  WOBS-STATUS          PIC X(02) VALUE SPACES.
000700     05  WALT-STATUS          PIC X(02) VALUE SPACES.
000710     05  WALT-IS-NEW-SWITCH   PIC X(01) VALUE "N".
000720         88  WALT-IS-NEW          VALUE "Y".
000725     05  FILLER               PIC X(01).
000730
000740 01  SWITCHES.
000750     05  SORT-EOF-SWITCH      PIC X(01) VALUE "N".
000760         88  SORT-EOF-YES         VALUE "Y".
000770     05  HEAVY-RAIN-SWITCH    PIC X(01) VALUE "N".
000780         88  HEAVY-RAIN-YES       VALUE "Y".
000790     05  FILLER                  PIC X(02).
000800
000810 01  COUNTERS.
000820     05  OBS-SCANNED          PIC 9(5)  COMP.
000830     05  OBS-IN-WINDOW        PIC 9(5)  COMP.
000840     05  ALERTS-RAISED        PIC 9(5)  COMP.
000850     05  NEXT-ALERT-ID        PIC 9(9)  COMP.
000860     05  ALERT-HIST-COUNT     PIC 9(4)  COMP.
000880     05  FILLER                  PIC X(02).
000883
000884* ---------------------------------------------------------------
000885* ALERT-HISTORY DEDUP SCAN FLAG - STANDS ALONE, NOT A RUN TOTAL.
000886* ---------------------------------------------------------------
000887 77  TABLE-IDX                PIC 9(4)  COMP.
000890
000900* ---------------------------------------------------------------
000910* HISTORY OF ALERTS RAISED THIS RUN, KEPT IN MEMORY SO A SECOND
000920* THRESHOLD BREACH WITHIN 60 MINUTES FOR THE SAME CITY AND ALERT
000930* TYPE DOES NOT PAGE THE DESK A SECOND TIME.
000940* ---------------------------------------------------------------
000950 01  ALERT-HISTORY-TABLE.
000960     05  ALERT-HIST-ENTRY OCCURS 200 TIMES
000970                 INDEXED BY AH-IDX.
000980         10  WH-ALERT-CITY-CODE      PIC X(10).
000990         10  WH-ALERT-TYPE           PIC X(20).
001000         10  WH-ALERT-TIME-NUM       PIC 9(14).
001005         10  FILLER                  PIC X(02).
001010
001020* ---------------------------------------------------------------
001030* RUN TIMESTAMP AND THE 24-HOUR WINDOW CUT-OFF, WITH A COMPONENT
001040* VIEW OF EACH (REDEFINES 1 AND 2 OF 3).
001050* ---------------------------------------------------------------
001060 01  RUN-STAMP-NUM.
001070     05  RUN-DATE             PIC 9(8).
001080     05  RUN-TIME             PIC 9(6).
001090 01  RUN-STAMP-PARTS REDEFINES RUN-STAMP-NUM.
001100     05  RUN-YYYY             PIC 9(4).
001110     05  RUN-MM               PIC 9(2).
001120     05  RUN-DD               PIC 9(2).
001130     05  RUN-HH               PIC 9(2).
001140     05  RUN-MI               PIC 9(2).
001150     05  RUN-SS               PIC 9(2).
001160
001170 01  WINDOW-CUTOFF-NUM        PIC 9(14).
001180 01  WINDOW-CUTOFF-PARTS REDEFINES WINDOW-CUTOFF-NUM.
001190     05  CUT-YYYY             PIC 9(4).
001200     05  CUT-MM               PIC 9(2).
001210     05  CUT-DD               PIC 9(2).
001220     05  CUT-HH               PIC 9(2).
001230     05  CUT-MI               PIC 9(2).
001240     05  CUT-SS               PIC 9(2).
001250
001260* ---------------------------------------------------------------
001270* THRESHOLD WORK AREA, WITH A SIGN-SEPARATE ABSOLUTE-VALUE VIEW
001280* USED BY THE ABNORMAL-WEATHER RULE (REDEFINES 3 OF 3).
001290* ---------------------------------------------------------------
001300 01  ABS-CHANGE-WORK          PIC S9(3)V9(1).
001310 01  ABS-CHANGE-UNSIGNED REDEFINES ABS-CHANGE-WORK
001320                 PIC 9(3)V9(1).
001330
001340 01  DEDUP-WINDOW-NUM         PIC 9(14)  COMP.
001341
001342* ---------------------------------------------------------------
001343* CANDIDATE ALERT BEING ASSEMBLED BY THE RULE PARAGRAPHS BELOW,
001344* BEFORE IT IS CHECKED FOR DUPLICATION AND WRITTEN.
001345* ---------------------------------------------------------------
001346 01  CANDIDATE-ALERT.
001347     05  WH-ALERT-TYPE-WORK      PIC X(20).
001348     05  WH-ALERT-LEVEL-WORK     PIC X(10).
001349     05  WH-ALERT-TITLE-WORK     PIC X(60).
001350     05  WH-ALERT-MESSAGE-WORK   PIC X(120).
001351     05  WH-TRIGGER-WORK         PIC S9(3)V9(1).
001352     05  WH-THRESHOLD-WORK       PIC S9(3)V9(1).
001353     05  FILLER                  PIC X(02).
001354
001360* ---------------------------------------------------------------
001370* THRESHOLD CONSTANTS - SEE BUREAU STANDING ORDER 2015-07.
001380* ---------------------------------------------------------------
001390 01  THRESHOLDS.
001400     05  HEAT-WAVE-LIMIT      PIC S9(3)V9(1) VALUE +35.0.
001410     05  COLD-WAVE-LIMIT      PIC S9(3)V9(1) VALUE -10.0.
001420     05  HEAVY-RAIN-LIMIT     PIC S9(3)V9(1) VALUE +50.0.
001430     05  ABNORMAL-LIMIT       PIC 9(3)V9(1)  VALUE 20.0.
001431     05  RAIN-TRIGGER-MID     PIC S9(3)V9(1) VALUE +60.0.
001432     05  STORM-TRIGGER-MID    PIC S9(3)V9(1) VALUE +80.0.
001435     05  FILLER               PIC X(02).

001436* ---------------------------------------------------------------
001437* EDITED VIEW OF THE TRIGGER VALUE, FOR THE ALERT MESSAGE TEXT
001438* ONLY - SHOWS THE SIGN AND THE TENTHS-PLACE DECIMAL POINT THAT
001439* A STRAIGHT DISPLAY MOVE OF A ZONED FIELD DOES NOT CARRY.
001440* ---------------------------------------------------------------
001441 01  MSG-VALUE-EDIT           PIC -ZZ9.9.
001445
001450******************************************************************
001460 PROCEDURE DIVISION.
001470
001480 0000-MAIN-PROCEDURE.
001490     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
001500     PERFORM 2000-SORT-LAST-24-HOURS THRU 2000-EXIT.
001510     PERFORM 2500-OPEN-ALERT-FILE THRU 2500-EXIT.
001520     PERFORM 3000-SCAN-SORTED-OBS THRU 3000-EXIT
001530         UNTIL SORT-EOF-YES.
001540     PERFORM 8000-DISPLAY-SUMMARY THRU 8000-EXIT.
001550     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001560     STOP RUN.
001570
001580* ===============================================================
001590 1000-INITIALIZE-RUN.
001600     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
001610     ACCEPT RUN-TIME FROM TIME.
001620     MOVE ZERO TO OBS-SCANNED OBS-IN-WINDOW
001630                  ALERTS-RAISED ALERT-HIST-COUNT.
001640     MOVE 1 TO NEXT-ALERT-ID.
001650     MOVE RUN-YYYY TO CUT-YYYY.
001660     MOVE RUN-MM   TO CUT-MM.
001670     MOVE RUN-DD   TO CUT-DD.
001680     MOVE RUN-HH   TO CUT-HH.
001690     MOVE RUN-MI   TO CUT-MI.
001700     MOVE RUN-SS   TO CUT-SS.
001710* A 24-HOUR LOOK-BACK IS APPROXIMATED BY ZEROING THE HOUR, MINUTE
001720* AND SECOND OF THE DAY BEFORE THE RUN DAY - GOOD ENOUGH FOR A
001730* DAILY-BATCH DESK THAT DOES NOT RUN MORE THAN ONCE A DAY.
001740     SUBTRACT 1 FROM CUT-DD.
001750     IF CUT-DD = 0
001760         MOVE 28 TO CUT-DD
001770         SUBTRACT 1 FROM CUT-MM
001780         IF CUT-MM = 0
001790             MOVE 12 TO CUT-MM
001800             SUBTRACT 1 FROM CUT-YYYY
001810         END-IF
001820     END-IF.
001830     MOVE 0 TO CUT-HH CUT-MI CUT-SS.
001840 1000-EXIT.
001850     EXIT.
001860
001870* ===============================================================
001880* SORT THE FULL OBSERVATION FILE DESCENDING BY COLLECTED-AT SO
001890* THE NEWEST READING FOR EACH CITY IS SEEN FIRST - THE SAME
001900* SORT...USING...GIVING IDIOM USED ELSEWHERE IN THIS SHOP.
001910* ===============================================================
001920 2000-SORT-LAST-24-HOURS.
001930     SORT SRTWORK
001940         ON DESCENDING KEY SR-COLLECTED-AT-NUM
001950         USING WOBSFILE
001960         GIVING WOBSFILE.
001970     OPEN INPUT WOBSFILE.
001980 2000-EXIT.
001990     EXIT.
002000
002010* ===============================================================
002020 2500-OPEN-ALERT-FILE.
002030     OPEN INPUT WALTFILE.
002040     IF WALT-STATUS = "35"
002050         MOVE "Y" TO WALT-IS-NEW-SWITCH
002060     ELSE
002070         CLOSE WALTFILE
002080     END-IF.
002090     IF WALT-IS-NEW
002100         OPEN OUTPUT WALTFILE
002110     ELSE
002120         OPEN EXTEND WALTFILE
002130     END-IF.
002140 2500-EXIT.
002150     EXIT.
002160
002170* ===============================================================
002180 3000-SCAN-SORTED-OBS.
002190     READ WOBSFILE
002200         AT END
002210             MOVE "Y" TO SORT-EOF-SWITCH
002220             GO TO 3000-EXIT
002230     END-READ.
002240     ADD 1 TO OBS-SCANNED.
002250     IF WO-COLLECTED-AT-NUM < WINDOW-CUTOFF-NUM
002260         MOVE "Y" TO SORT-EOF-SWITCH
002270         GO TO 3000-EXIT
002280     END-IF.
002290     ADD 1 TO OBS-IN-WINDOW.
002300     PERFORM 4000-CHECK-HEAT-WAVE THRU 4000-EXIT.
002310     PERFORM 4100-CHECK-COLD-WAVE THRU 4100-EXIT.
002320     PERFORM 4200-CHECK-HEAVY-RAIN THRU 4200-EXIT.
002330     PERFORM 4300-CHECK-ABNORMAL THRU 4300-EXIT.
002340 3000-EXIT.
002350     EXIT.
002360
002370* ===============================================================
002380 4000-CHECK-HEAT-WAVE.
002390     IF WO-TEMPERATURE >= HEAT-WAVE-LIMIT
002400         MOVE "HEAT_WAVE"        TO WH-ALERT-TYPE-WORK
002410         MOVE "WARNING"          TO WH-ALERT-LEVEL-WORK
002420         MOVE "Heat Wave Warning" TO WH-ALERT-TITLE-WORK
002425         MOVE WO-TEMPERATURE TO MSG-VALUE-EDIT
002430         STRING "A heat wave has been detected in "
002440                 DELIMITED BY SIZE
002450                 WO-CITY-NAME DELIMITED BY SPACE
002460                 ". Current temperature is "
002470                 DELIMITED BY SIZE
002480                 MSG-VALUE-EDIT DELIMITED BY SIZE
002490                 " degrees."
002500                 DELIMITED BY SIZE
002510             INTO WH-ALERT-MESSAGE-WORK
002520         END-STRING
002530         MOVE WO-TEMPERATURE     TO WH-TRIGGER-WORK
002540         MOVE HEAT-WAVE-LIMIT TO WH-THRESHOLD-WORK
002550         PERFORM 5000-RAISE-ALERT THRU 5000-EXIT
002560     END-IF.
002570 4000-EXIT.
002580     EXIT.
002590
002600* ===============================================================
002610 4100-CHECK-COLD-WAVE.
002620     IF WO-TEMPERATURE <= COLD-WAVE-LIMIT
002630         MOVE "COLD_WAVE"        TO WH-ALERT-TYPE-WORK
002640         MOVE "ADVISORY"         TO WH-ALERT-LEVEL-WORK
002650         MOVE "Cold Wave Warning" TO WH-ALERT-TITLE-WORK
002655         MOVE WO-TEMPERATURE TO MSG-VALUE-EDIT
002660         STRING "A cold wave has been detected in "
002670                 DELIMITED BY SIZE
002680                 WO-CITY-NAME DELIMITED BY SPACE
002690                 ". Current temperature is "
002700                 DELIMITED BY SIZE
002710                 MSG-VALUE-EDIT DELIMITED BY SIZE
002720                 " degrees."
002730                 DELIMITED BY SIZE
002740             INTO WH-ALERT-MESSAGE-WORK
002750         END-STRING
002760         MOVE WO-TEMPERATURE     TO WH-TRIGGER-WORK
002770         MOVE COLD-WAVE-LIMIT TO WH-THRESHOLD-WORK
002780         PERFORM 5000-RAISE-ALERT THRU 5000-EXIT
002790     END-IF.
002800 4100-EXIT.
002810     EXIT.
002820
002830* ===============================================================
002840* HEAVY RAIN IS JUDGED ON WEATHER-MAIN ALONE, NOT ON THE RAINFALL
002850* FIGURE - THE WIRE CARRIES NO TRUE RAIN-GAUGE READING, SO A FIXED
002860* MIDPOINT STANDS IN FOR THE TRIGGER VALUE: THUNDERSTORM COVERAGE
002865* RUNS 80.0 MM, PLAIN RAIN COVERAGE RUNS 60.0 MM, BOTH OVER THE
002867* 50.0 MM BUREAU LIMIT.
002870* ===============================================================
002880 4200-CHECK-HEAVY-RAIN.
002890     MOVE "N" TO HEAVY-RAIN-SWITCH.
002900     IF WO-WEATHER-MAIN = "Rain" OR WO-WEATHER-MAIN = "Thunderstorm"
002910         MOVE "Y" TO HEAVY-RAIN-SWITCH
002920     END-IF.
002930     IF NOT HEAVY-RAIN-YES
002940         GO TO 4200-EXIT
002950     END-IF.
002951     IF WO-WEATHER-MAIN = "Thunderstorm"
002952         MOVE STORM-TRIGGER-MID TO WH-TRIGGER-WORK
002953     ELSE
002954         MOVE RAIN-TRIGGER-MID  TO WH-TRIGGER-WORK
002955     END-IF.
002960     MOVE "HEAVY_RAIN"         TO WH-ALERT-TYPE-WORK
002970     MOVE "WARNING"            TO WH-ALERT-LEVEL-WORK
002980     MOVE "Heavy Rain Warning" TO WH-ALERT-TITLE-WORK
002985     MOVE WH-TRIGGER-WORK TO MSG-VALUE-EDIT
002990     STRING "Heavy rainfall has been detected in "
003000             DELIMITED BY SIZE
003010             WO-CITY-NAME DELIMITED BY SPACE
003020             ". Estimated rainfall is "
003030             DELIMITED BY SIZE
003040             MSG-VALUE-EDIT DELIMITED BY SIZE
003050             " mm."
003060             DELIMITED BY SIZE
003070         INTO WH-ALERT-MESSAGE-WORK
003080     END-STRING.
003100     MOVE HEAVY-RAIN-LIMIT TO WH-THRESHOLD-WORK.
003110     PERFORM 5000-RAISE-ALERT THRU 5000-EXIT.
003120 4200-EXIT.
003130     EXIT.
003140
003150* ===============================================================
003160 4300-CHECK-ABNORMAL.
003170     IF NOT WO-ABNORMAL-YES
003180         GO TO 4300-EXIT
003190     END-IF.
003200     IF WO-TEMP-CHANGE < 0
003210         COMPUTE ABS-CHANGE-WORK = WO-TEMP-CHANGE * -1
003220     ELSE
003230         MOVE WO-TEMP-CHANGE TO ABS-CHANGE-WORK
003240     END-IF.
003250     IF ABS-CHANGE-UNSIGNED < ABNORMAL-LIMIT
003260         GO TO 4300-EXIT
003270     END-IF.
003280     MOVE "ABNORMAL_WEATHER"    TO WH-ALERT-TYPE-WORK.
003290     MOVE "NOTICE"              TO WH-ALERT-LEVEL-WORK.
003300     MOVE "Abnormal Weather Change" TO WH-ALERT-TITLE-WORK.
003305     MOVE WO-TEMP-CHANGE TO MSG-VALUE-EDIT.
003310     STRING "An abnormal weather change has been detected in "
003320             DELIMITED BY SIZE
003330             WO-CITY-NAME DELIMITED BY SPACE
003340             ". Temperature changed by "
003350             DELIMITED BY SIZE
003360             MSG-VALUE-EDIT DELIMITED BY SIZE
003370             " degrees from the prior day."
003380             DELIMITED BY SIZE
003390         INTO WH-ALERT-MESSAGE-WORK
003400     END-STRING.
003410     MOVE WO-TEMP-CHANGE       TO WH-TRIGGER-WORK.
003420     MOVE ABNORMAL-LIMIT    TO WH-THRESHOLD-WORK.
003430     PERFORM 5000-RAISE-ALERT THRU 5000-EXIT.
003440 4300-EXIT.
003450     EXIT.
003460
003470* ===============================================================
003480* BEFORE WRITING A NEW ALERT, THE 60-MINUTE WINDOW IS CHECKED
003490* AGAINST THIS RUN'S OWN ALERT HISTORY TABLE FOR THE SAME CITY
003500* AND ALERT TYPE - A LINEAR SCAN, THE SAME AS THE READING LOOK-
003510* UP IN 2-WEATHER.
003520* ===============================================================
003530 5000-RAISE-ALERT.
003540     MOVE 0 TO TABLE-IDX.
003550     MOVE 1 TO AH-IDX.
003560     PERFORM 5100-TEST-ONE-ALERT-HIST THRU 5100-EXIT
003570         UNTIL AH-IDX > ALERT-HIST-COUNT.
003580     IF TABLE-IDX NOT = 0
003590         GO TO 5000-EXIT
003600     END-IF.
003610     PERFORM 6000-WRITE-ALERT THRU 6000-EXIT.
003620 5000-EXIT.
003630     EXIT.
003640
003650 5100-TEST-ONE-ALERT-HIST.
003660     IF WH-ALERT-CITY-CODE(AH-IDX) = WO-CITY-CODE
003670             AND WH-ALERT-TYPE(AH-IDX) = WH-ALERT-TYPE-WORK
003680         COMPUTE DEDUP-WINDOW-NUM =
003690             WO-COLLECTED-AT-NUM - WH-ALERT-TIME-NUM(AH-IDX)
003700         IF DEDUP-WINDOW-NUM < 10000
003710             MOVE 1 TO TABLE-IDX
003720             MOVE ALERT-HIST-COUNT TO AH-IDX
003730         END-IF
003740     END-IF.
003750     ADD 1 TO AH-IDX.
003760 5100-EXIT.
003770     EXIT.
003780
003790* ===============================================================
003800 6000-WRITE-ALERT.
003810     MOVE SPACES TO WA-ALERT-RECORD.
003820     MOVE NEXT-ALERT-ID   TO WA-ALERT-ID.
003830     MOVE WO-CITY-CODE       TO WA-CITY-CODE.
003840     MOVE WO-CITY-NAME       TO WA-CITY-NAME.
003850     MOVE WH-ALERT-TYPE-WORK TO WA-ALERT-TYPE.
003860     MOVE WH-ALERT-LEVEL-WORK    TO WA-ALERT-LEVEL.
003870     MOVE WH-ALERT-TITLE-WORK    TO WA-ALERT-TITLE.
003880     MOVE WH-ALERT-MESSAGE-WORK  TO WA-ALERT-MESSAGE.
003890     MOVE WH-TRIGGER-WORK        TO WA-TRIGGER-VALUE.
003900     MOVE WH-THRESHOLD-WORK      TO WA-THRESHOLD-VALUE.
003910     MOVE WO-OBS-ID              TO WA-OBS-ID.
003920     MOVE WO-COLLECTED-AT-DATE   TO WA-ALERT-TIME-DATE.
003930     MOVE WO-COLLECTED-AT-TIME   TO WA-ALERT-TIME-TIME.
003940     SET WA-SENT-YES TO TRUE.
003950     MOVE RUN-DATE            TO WA-SENT-TIME-DATE.
003960     MOVE RUN-TIME            TO WA-SENT-TIME-TIME.
003970     WRITE WA-ALERT-RECORD.
003980     IF WALT-STATUS NOT = "00"
003990         DISPLAY "3-ALERTS - WRITE FAILED FOR "
004000                 WA-CITY-CODE " STATUS " WALT-STATUS
004010     ELSE
004020         ADD 1 TO ALERTS-RAISED
004030         IF ALERT-HIST-COUNT < 200
004040             ADD 1 TO ALERT-HIST-COUNT
004050             MOVE WO-CITY-CODE TO
004060                 WH-ALERT-CITY-CODE(ALERT-HIST-COUNT)
004070             MOVE WH-ALERT-TYPE-WORK TO
004080                 WH-ALERT-TYPE(ALERT-HIST-COUNT)
004090             MOVE WO-COLLECTED-AT-NUM TO
004100                 WH-ALERT-TIME-NUM(ALERT-HIST-COUNT)
004110         END-IF
004120     END-IF.
004130     ADD 1 TO NEXT-ALERT-ID.
004140 6000-EXIT.
004150     EXIT.
004160
004170* ===============================================================
004180 8000-DISPLAY-SUMMARY.
004190     DISPLAY "3-ALERTS RUN SUMMARY".
004200     DISPLAY "  OBSERVATIONS SCANNED : " OBS-SCANNED.
004210     DISPLAY "  WITHIN 24-HR WINDOW  : " OBS-IN-WINDOW.
004220     DISPLAY "  ALERTS RAISED        : " ALERTS-RAISED.
004230 8000-EXIT.
004240     EXIT.
004250
004260* ===============================================================
004270 9000-CLOSE-FILES.
004280     CLOSE WOBSFILE WALTFILE.
004290 9000-EXIT.
004300     EXIT.
004310
004320******************************************************************
