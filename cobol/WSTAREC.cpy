000010******************************************************************
000020* COPYBOOK:  WSTAREC
000030* AUTHOR:    P. VANCE
000040* PURPOSE:   DAILY WEATHER STATISTICS RECORD.  ONE ROW PER CITY
000050*            PER RUN DATE, REBUILT IN FULL EACH RUN OF 4-STATS.
000060*----------------------------------------------------------------
000070* CHANGE LOG
000080*   03/02/2017  PV   0362  ORIGINAL DAILY-STATISTICS LAYOUT.
000090*   17/01/2020  SO   0388  ADDED ST-DATA-COLLECTION-RATE FOR THE
000100*                          HOURLY-COVERAGE DASHBOARD FEED.
000110******************************************************************
000120 01  ST-STATISTICS-RECORD.
000130     05  ST-STAT-ID                  PIC 9(9).
000140     05  ST-STAT-DATE-NUM            PIC 9(8).
000150     05  ST-STAT-DATE-PARTS REDEFINES ST-STAT-DATE-NUM.
000160         10  ST-STDT-YYYY            PIC 9(4).
000170         10  ST-STDT-MM              PIC 9(2).
000180         10  ST-STDT-DD              PIC 9(2).
000190     05  ST-CITY-CODE                PIC X(10).
000200     05  ST-CITY-NAME                PIC X(20).
000210     05  ST-AVG-TEMPERATURE          PIC S9(3)V9(2).
000220     05  ST-MAX-TEMPERATURE          PIC S9(3)V9(2).
000230     05  ST-MIN-TEMPERATURE          PIC S9(3)V9(2).
000240     05  ST-TEMPERATURE-RANGE        PIC S9(3)V9(2).
000250     05  ST-AVG-HUMIDITY             PIC 9(3).
000260     05  ST-AVG-PRESSURE             PIC 9(4).
000270     05  ST-DOMINANT-WEATHER         PIC X(15).
000280     05  ST-CLEAR-HOURS              PIC 9(3).
000290     05  ST-CLOUDY-HOURS             PIC 9(3).
000300     05  ST-RAINY-HOURS              PIC 9(3).
000310     05  ST-ABNORMAL-WEATHER-COUNT   PIC 9(3).
000320     05  ST-MAX-TEMPERATURE-CHANGE   PIC S9(3)V9(2).
000330     05  ST-TOTAL-RECORDS            PIC 9(4).
000340     05  ST-DATA-COLLECTION-RATE     PIC S9(3)V9(2).
000350     05  FILLER                      PIC X(05).
