000010******************************************************************
000020* COPYBOOK:  WXRDNG
000030* AUTHOR:    P. VANCE
000040* PURPOSE:   ONE SIMULATED CURRENT-CONDITIONS READING PER CITY,
000050*            STANDING IN FOR THE WIRE-SERVICE FEED THAT USED TO
000060*            ARRIVE ON THE OLD TELETYPE AND NOW ARRIVES ON AN
000070*            EXTRACT PREPARED BY THE FRONT-END COLLECTION JOB.
000080*            RD-READING-FOUND = "N" STANDS IN FOR A CITY THE
000090*            FEED DID NOT COVER ON THIS RUN.
000100*----------------------------------------------------------------
000110* CHANGE LOG
000120*   19/07/2012  PV   0301  ORIGINAL READING LAYOUT.
000130******************************************************************
000140 01  RD-READING-RECORD.
000150     05  RD-CITY-CODE            PIC X(10).
000160     05  RD-READING-FOUND        PIC X(01).
000170         88  RD-READING-IS-FOUND     VALUE "Y".
000180         88  RD-READING-IS-MISSING   VALUE "N".
000190     05  RD-TEMPERATURE          PIC S9(3)V9(1).
000200     05  RD-FEELS-LIKE           PIC S9(3)V9(1).
000210     05  RD-TEMP-MIN             PIC S9(3)V9(1).
000220     05  RD-TEMP-MAX             PIC S9(3)V9(1).
000230     05  RD-HUMIDITY             PIC 9(3).
000240     05  RD-PRESSURE             PIC 9(4).
000250     05  RD-WEATHER-MAIN         PIC X(15).
000260     05  RD-WEATHER-DESC         PIC X(40).
000270     05  RD-CLOUDINESS           PIC 9(3).
000280     05  RD-WIND-SPEED           PIC S9(3)V9(1).
000290     05  RD-WIND-DIRECTION       PIC 9(3).
000300     05  RD-RAINFALL             PIC S9(3)V9(1).
000310     05  RD-SNOWFALL             PIC S9(3)V9(1).
000320     05  RD-VISIBILITY           PIC 9(5).
000330     05  FILLER                  PIC X(05).
