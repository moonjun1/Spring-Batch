000010******************************************************************
000020* Author:    R. Dallaire
000030* Date:      14/06/1984
000040* Purpose:   PROJET COBOL - ROSTER LOAD
000050* Tectonics: cobc
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.     1-PERSONS.
000090 AUTHOR.         R. DALLAIRE.
000100 INSTALLATION.   REGIONAL WEATHER BUREAU - DATA PROCESSING.
000110 DATE-WRITTEN.   06/14/1984.
000120 DATE-COMPILED.
000130 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000140******************************************************************
000150* CHANGE LOG
000160*   06/14/1984  RD   0001  ORIGINAL ROSTER LOAD.  READS THE
000170*                          PUNCH-DECK EXTRACT, RECODES NAME
000180*                          CASING AND WRITES THE PERSON MASTER.
000190*   11/02/1987  RD   0019  ADDED CHECKPOINT TRACE EVERY THIRD
000200*                          RECORD TO MATCH THE NEW 3-CARD
000210*                          COMMIT INTERVAL ON THE READER.
000220*   02/09/1998  JL   0108  Y2K REVIEW - PROGRAM HOLDS NO CENTURY-
000230*                          SENSITIVE DATES OF ITS OWN; RUN-STAMP
000240*                          READ FROM THE OPERATING SYSTEM CLOCK
000250*                          ALREADY RETURNS A 4-DIGIT YEAR HERE.
000260*                          CLEARED FOR CENTURY ROLL.
000270*   23/02/2009  SO   0233  ROSTER EXTRACT WIDENED EMAIL TO 60
000280*                          CHARACTERS; RECOMPILED AGAINST THE
000290*                          NEW PERSDTO/PERSMAS COPYBOOKS.
000300*   19/07/2012  PV   0298  REPLACED THE FIXED-COLUMN READER WITH
000310*                          COMMA-DELIMITED UNSTRING PARSING AND A
000320*                          HEADER-LINE SKIP, TO MATCH THE NEW
000330*                          UPSTREAM EXTRACT FORMAT.
000340*   05/04/2021  PV   0410  ADDED THE UPSI-0 TRACE SWITCH FOR
000350*                          CHECKPOINT DISPLAYS DURING PARALLEL
000360*                          RUN VERIFICATION.
000370*   11/08/2021  JT   0417  CHUNK-COUNT PULLED OUT OF THE COUNTERS
000380*                          GROUP TO ITS OWN 77-LEVEL, MATCHING
000390*                          SHOP PRACTICE FOR A STANDALONE LOOP CELL.
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS WX-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000460     UPSI-0 IS WX-RERUN-SWITCH.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT PERSIN  ASSIGN TO PERSIN
000510             ORGANIZATION LINE SEQUENTIAL
000520             FILE STATUS IS PERSIN-STATUS.
000530
000540     SELECT PERSMAS ASSIGN TO PERSMAS
000550             ORGANIZATION IS SEQUENTIAL
000560             FILE STATUS IS PERSMAS-STATUS.
000570
000580******************************************************************
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 FD  PERSIN.
000630 01  PI-RAW-LINE.
000635     05  PI-RAW-TEXT             PIC X(123).
000638     05  FILLER                  PIC X(02).
000640
000650 FD  PERSMAS.
000660 COPY PERSMAS.
000670
000680******************************************************************
000690 WORKING-STORAGE SECTION.
000700
000710 01  FILE-STATUSES.
000720     05  PERSIN-STATUS        PIC X(02) VALUE SPACES.
000730     05  PERSMAS-STATUS       PIC X(02) VALUE SPACES.
000735     05  FILLER               PIC X(02).
000740
000750 01  SWITCHES.
000760     05  EOF-SWITCH           PIC X(01) VALUE "N".
000770         88  EOF-YES              VALUE "Y".
000780     05  HEADER-SWITCH        PIC X(01) VALUE "Y".
000790         88  HEADER-PENDING       VALUE "Y".
000800     05  FILLER                  PIC X(02).
000810
000820 01  COUNTERS.
000830     05  RECS-READ            PIC 9(7)  COMP.
000840     05  RECS-WRITTEN         PIC 9(7)  COMP.
000850     05  NEXT-PERSON-ID       PIC 9(9)  COMP.
000860     05  FILLER                  PIC X(02).
000865
000866* ---------------------------------------------------------------
000867* CHUNK COMMIT-INTERVAL COUNTER - RESET EVERY THIRD ROSTER LINE.
000868* ---------------------------------------------------------------
000869 77  CHUNK-COUNT              PIC 9(3)  COMP.
000880
000890* ---------------------------------------------------------------
000900* WORK AREA FOR THE INBOUND ROSTER LINE, ONCE UNSTRUNG
000910* ---------------------------------------------------------------
000920 COPY PERSDTO.
000930
000940* ---------------------------------------------------------------
000950* UPPER/LOWER CASE CONVERSION TABLES (NO INTRINSIC FUNCTIONS)
000960* ---------------------------------------------------------------
000970 01  CASE-TABLES.
000980     05  LOWER-ALPHABET       PIC X(26)
000990             VALUE "abcdefghijklmnopqrstuvwxyz".
001000     05  UPPER-ALPHABET       PIC X(26)
001010             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001015     05  FILLER               PIC X(02).
001020
001030* ---------------------------------------------------------------
001040* RUN TIMESTAMP, WITH A COMPONENT-BY-COMPONENT ALTERNATE VIEW
001050* FOR THE SUMMARY LINE (REDEFINES 1 OF 3)
001060* ---------------------------------------------------------------
001070 01  RUN-STAMP-NUM.
001080     05  RUN-DATE             PIC 9(8).
001090     05  RUN-TIME             PIC 9(6).
001100 01  RUN-STAMP-PARTS REDEFINES RUN-STAMP-NUM.
001110     05  RUN-YYYY             PIC 9(4).
001120     05  RUN-MM               PIC 9(2).
001130     05  RUN-DD               PIC 9(2).
001140     05  RUN-HH               PIC 9(2).
001150     05  RUN-MI               PIC 9(2).
001160     05  RUN-SS               PIC 9(2).
001170
001180* ---------------------------------------------------------------
001190* CHECKPOINT TRACE LINE, WITH A RAW-BYTES ALTERNATE VIEW USED
001200* WHEN UPSI-0 IS SET ON FOR PARALLEL-RUN COMPARES
001210* (REDEFINES 2 OF 3)
001220* ---------------------------------------------------------------
001230 01  TRACE-LINE.
001240     05  TRACE-ID             PIC 9(9).
001250     05  FILLER                  PIC X(01) VALUE SPACE.
001260     05  TRACE-NAME           PIC X(30).
001270     05  FILLER                  PIC X(40).
001280 01  TRACE-LINE-ALT REDEFINES TRACE-LINE.
001290     05  TRACE-RAW            PIC X(80).
001300
001310* ---------------------------------------------------------------
001320* CHUNK-BOUNDARY COUNTER, SPLIT INTO DIGITS FOR THE CHECKPOINT
001330* TICK DISPLAYED IN TRACE MODE (REDEFINES 3 OF 3)
001340* ---------------------------------------------------------------
001350 01  CHUNK-COUNT-DISPLAY      PIC 9(3).
001360 01  CHUNK-COUNT-PARTS REDEFINES CHUNK-COUNT-DISPLAY.
001370     05  CHUNK-HUNDREDS       PIC 9.
001380     05  CHUNK-TENS           PIC 9.
001390     05  CHUNK-UNITS          PIC 9.
001400
001410******************************************************************
001420 PROCEDURE DIVISION.
001430
001440 0000-MAIN-PROCEDURE.
001450     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
001460     PERFORM 2000-OPEN-FILES THRU 2000-EXIT.
001470     PERFORM 3000-PROCESS-PERSONS THRU 3000-EXIT
001480         UNTIL EOF-YES.
001490     PERFORM 8000-DISPLAY-SUMMARY THRU 8000-EXIT.
001500     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001510     STOP RUN.
001520
001530* ===============================================================
001540 1000-INITIALIZE-RUN.
001550     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
001560     ACCEPT RUN-TIME FROM TIME.
001570     MOVE ZERO TO RECS-READ RECS-WRITTEN CHUNK-COUNT.
001580     MOVE 1    TO NEXT-PERSON-ID.
001590 1000-EXIT.
001600     EXIT.
001610
001620* ===============================================================
001630 2000-OPEN-FILES.
001640     OPEN INPUT  PERSIN.
001650     OPEN OUTPUT PERSMAS.
001660 2000-EXIT.
001670     EXIT.
001680
001690* ===============================================================
001700* ONE ITERATION PER ROSTER LINE.  THE CHUNK SIZE OF 3 BELOW HAS NO
001710* BEARING ON WHAT IS WRITTEN TO PERSMAS - IT ONLY GOVERNS HOW
001720* OFTEN THE CHECKPOINT TRACE FIRES.
001730* ===============================================================
001740 3000-PROCESS-PERSONS.
001750     READ PERSIN
001760         AT END
001770             MOVE "Y" TO EOF-SWITCH
001780             GO TO 3000-EXIT
001790     END-READ.
001800     ADD 1 TO RECS-READ.
001810     IF HEADER-PENDING
001820         MOVE "N" TO HEADER-SWITCH
001830         GO TO 3000-EXIT
001840     END-IF.
001850     PERFORM 3100-PARSE-INPUT-LINE THRU 3100-EXIT.
001860     PERFORM 3200-TRANSFORM-RECORD THRU 3200-EXIT.
001870     PERFORM 4000-WRITE-MASTER THRU 4000-EXIT.
001880     ADD 1 TO CHUNK-COUNT.
001890     IF CHUNK-COUNT = 3
001900         PERFORM 3900-CHECKPOINT-TRACE THRU 3900-EXIT
001910         MOVE 0 TO CHUNK-COUNT
001920     END-IF.
001930 3000-EXIT.
001940     EXIT.
001950
001960* ===============================================================
001970 3100-PARSE-INPUT-LINE.
001980     MOVE SPACES TO PD-PERSON-DTO-RECORD.
001990     UNSTRING PI-RAW-LINE DELIMITED BY ","
002000         INTO PD-FIRST-NAME PD-LAST-NAME PD-EMAIL
002010     END-UNSTRING.
002020 3100-EXIT.
002030     EXIT.
002040
002050* ===============================================================
002060* NAME CASING IS DONE WITH INSPECT ... CONVERTING RATHER THAN AN
002070* INTRINSIC FUNCTION - CONVERTING AGAINST SPACES IS A NO-OP, SO
002080* AN EMPTY FIELD PASSES THROUGH UNCHANGED.
002090* ===============================================================
002100 3200-TRANSFORM-RECORD.
002110     MOVE PD-FIRST-NAME TO PM-FIRST-NAME.
002120     INSPECT PM-FIRST-NAME
002130         CONVERTING LOWER-ALPHABET TO UPPER-ALPHABET.
002140     MOVE PD-LAST-NAME TO PM-LAST-NAME.
002150     INSPECT PM-LAST-NAME
002160         CONVERTING LOWER-ALPHABET TO UPPER-ALPHABET.
002170     MOVE PD-EMAIL TO PM-EMAIL.
002180     INSPECT PM-EMAIL
002190         CONVERTING UPPER-ALPHABET TO LOWER-ALPHABET.
002200 3200-EXIT.
002210     EXIT.
002220
002230* ===============================================================
002240 4000-WRITE-MASTER.
002250     MOVE NEXT-PERSON-ID TO PM-PERSON-ID.
002260     WRITE PM-PERSON-RECORD.
002270     IF PERSMAS-STATUS NOT = "00"
002280         DISPLAY "1-PERSONS - WRITE FAILED, ID "
002290                 NEXT-PERSON-ID " STATUS " PERSMAS-STATUS
002300     ELSE
002310         ADD 1 TO RECS-WRITTEN
002320     END-IF.
002330     ADD 1 TO NEXT-PERSON-ID.
002340 4000-EXIT.
002350     EXIT.
002360
002370* ===============================================================
002380 3900-CHECKPOINT-TRACE.
002390     IF WX-RERUN-SWITCH
002400         MOVE PM-PERSON-ID   TO TRACE-ID
002410         MOVE PM-FIRST-NAME(1:30) TO TRACE-NAME
002420         MOVE CHUNK-COUNT TO CHUNK-COUNT-DISPLAY
002430         DISPLAY "1-PERSONS TRACE " TRACE-RAW
002440                 " TICK=" CHUNK-UNITS
002450     END-IF.
002460 3900-EXIT.
002470     EXIT.
002480
002490* ===============================================================
002500 8000-DISPLAY-SUMMARY.
002510     DISPLAY "1-PERSONS RUN SUMMARY".
002520     DISPLAY "  RECORDS READ    : " RECS-READ.
002530     DISPLAY "  RECORDS WRITTEN : " RECS-WRITTEN.
002540 8000-EXIT.
002550     EXIT.
002560
002570* ===============================================================
002580 9000-CLOSE-FILES.
002590     CLOSE PERSIN PERSMAS.
002600 9000-EXIT.
002610     EXIT.
002620
002630******************************************************************
