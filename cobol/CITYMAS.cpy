000010******************************************************************
000020* COPYBOOK:  CITYMAS
000030* AUTHOR:    R. DALLAIRE
000040* PURPOSE:   FIXED MASTER LIST OF REPORTING CITIES.  EIGHT ROWS,
000050*            READ IN FIXED ORDER BY THE WEATHER COLLECTION AND
000060*            DAILY STATISTICS RUNS.
000070*----------------------------------------------------------------
000080* CHANGE LOG
000090*   08/11/1991  RD   0042  ORIGINAL EIGHT-CITY MASTER LIST.
000100*   02/09/1998  JL   0108  Y2K REVIEW - NO DATE-BEARING FIELDS ON
000110*                          THIS RECORD, CLEARED FOR CENTURY ROLL.
000120******************************************************************
000130 01  CT-CITY-RECORD.
000140     05  CT-CITY-CODE            PIC X(10).
000150     05  CT-CITY-NAME-KR         PIC X(20).
000160     05  FILLER                  PIC X(02).
